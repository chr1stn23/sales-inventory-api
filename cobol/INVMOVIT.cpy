000100*****************************************************************
000200*    INVMOVIT  --  INVENTORY MOVEMENT LEDGER LINE LAYOUT (CHILD
000300*    OF INVMOVHD).  LINE SEQUENTIAL, ONE ROW PER AFFECTED
000400*    PRODUCT, KEYED BY IMI-MOVEMENT-ID (FK) THEN IMI-ID.
000500*-----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    DATE     INIT  REQ#     DESCRIPTION
000800*    -------- ----  -------  ----------------------------------
000900*    02/20/96 RAP   SI-0355  ORIGINAL LAYOUT
001000*****************************************************************
001100 01  INVENTORY-MOVEMENT-ITEM-RECORD.
001200     05  IMI-ID                       PIC S9(9).
001300     05  IMI-MOVEMENT-ID              PIC S9(9).
001400     05  IMI-PRODUCT-ID               PIC S9(9).
001500     05  IMI-QTY                      PIC S9(8).
001600     05  IMI-PREV-STOCK               PIC S9(8).
001700     05  IMI-NEW-STOCK                PIC S9(8).
001800     05  FILLER                       PIC X(09).
