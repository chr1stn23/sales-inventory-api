000100*****************************************************************
000200*    PURCHHDR  --  PURCHASE HEADER RECORD LAYOUT
000300*    MASTER COPY IS RELATIVE FILE PURCHMST, KEYED BY PUR-ID.
000400*    THE DRAFT-CREATE TRANSACTION FEED (PURCHASE-REQUEST-REC,
000500*    BELOW) ARRIVES LINE SEQUENTIAL FROM THE ORDER DESK.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    DATE     INIT  REQ#     DESCRIPTION
000900*    -------- ----  -------  ----------------------------------
001000*    09/14/94 RAP   SI-0301  ORIGINAL LAYOUT
001100*    02/20/96 RAP   SI-0355  ADDED PUR-DOC-TYPE/PUR-DOC-NBR
001200*    06/09/99 LMS   SI-Y2K1  PUR-DATE/POSTED-AT/VOIDED-AT WIDENED
001300*                            TO CCYYMMDDHHMMSS (WAS YYMMDD)
001400*****************************************************************
001500 01  PURCHASE-HEADER-RECORD.
001600     05  PUR-ID                       PIC S9(9).
001700     05  PUR-DATE                     PIC X(14).
001800     05  PUR-DATE-R  REDEFINES PUR-DATE.
001900         10  PUR-DATE-CCYYMMDD.
002000             15  PUR-DATE-CCYY        PIC 9(4).
002100             15  PUR-DATE-MM          PIC 9(2).
002200             15  PUR-DATE-DD          PIC 9(2).
002300         10  PUR-DATE-HHMMSS          PIC 9(6).
002400     05  PUR-STATUS                   PIC X(10).
002500         88  PUR-STAT-DRAFT               VALUE 'DRAFT'.
002600         88  PUR-STAT-POSTED               VALUE 'POSTED'.
002700         88  PUR-STAT-VOIDED               VALUE 'VOIDED'.
002800     05  PUR-DOC-TYPE                 PIC X(10).
002900     05  PUR-DOC-NBR                  PIC X(60).
003000     05  PUR-SUPPLIER-ID              PIC S9(9).
003100     05  PUR-TOTAL-AMT                PIC S9(8)V9(2).
003200     05  PUR-NOTES                    PIC X(255).
003300     05  PUR-CREATED-BY               PIC S9(9).
003400     05  PUR-POSTED-BY                PIC S9(9).
003500     05  PUR-VOIDED-BY                PIC S9(9).
003600     05  PUR-VOID-REASON              PIC X(255).
003700     05  PUR-POSTED-AT                PIC X(14).
003800     05  PUR-POSTED-AT-R  REDEFINES PUR-POSTED-AT.
003900         10  PUR-POSTED-AT-CCYYMMDD   PIC 9(8).
004000         10  PUR-POSTED-AT-HHMMSS     PIC 9(6).
004100     05  PUR-VOIDED-AT                PIC X(14).
004200     05  PUR-VOIDED-AT-R  REDEFINES PUR-VOIDED-AT.
004300         10  PUR-VOIDED-AT-CCYYMMDD   PIC 9(8).
004400         10  PUR-VOIDED-AT-HHMMSS     PIC 9(6).
004500     05  FILLER                       PIC X(13).
004600
004700*-----------------------------------------------------------------
004800*    PURCHASE-REQUEST-REC - LINE SEQUENTIAL DRAFT-CREATE INPUT.
004900*    ONE RECORD PER PURCHASE BEING DRAFTED; ITS LINES FOLLOW ON
005000*    PURCHITM-FORMAT DETAIL CARDS KEYED BY THE SAME PUR-ID.
005100*-----------------------------------------------------------------
005200 01  PURCHASE-REQUEST-RECORD.
005300     05  PREQ-SUPPLIER-ID             PIC S9(9).
005400     05  PREQ-DOC-TYPE                PIC X(10).
005500     05  PREQ-DOC-NBR                 PIC X(60).
005600     05  PREQ-NOTES                   PIC X(255).
005700     05  PREQ-CREATED-BY              PIC S9(9).
005800     05  PREQ-LINE-COUNT              PIC S9(4).
005900     05  FILLER                       PIC X(10).
006000
006100*-----------------------------------------------------------------
006200*    VOID-REQUEST-REC - LINE SEQUENTIAL VOID-REQUEST INPUT, ONE
006300*    RECORD PER PURCHASE TO BE VOIDED.
006400*-----------------------------------------------------------------
006500 01  VOID-REQUEST-RECORD.
006600     05  VREQ-PURCHASE-ID             PIC S9(9).
006700     05  VREQ-REASON                  PIC X(255).
006800     05  VREQ-CHANGED-BY              PIC S9(9).
006900     05  FILLER                       PIC X(13).
