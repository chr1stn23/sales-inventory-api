000100****************************************************************
000200* PROGRAM:  PAYPOST
000300*           SALES/INVENTORY SUBSYSTEM - PAYMENT POSTING
000400*
000500* AUTHOR :  R. PELLETIER
000600*           SYSTEMS & PROGRAMMING
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PAYPOST.
001000 AUTHOR.        R. PELLETIER.
001100 INSTALLATION.  SYSTEMS & PROGRAMMING.
001200 DATE-WRITTEN.  11/02/94.
001300 DATE-COMPILED.
001400 SECURITY.      NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*REMARKS.
001800*
001900*    READS ONE PAYMENT-REQUEST-RECORD PER TENDER FROM THE
002000*    REGISTER FEED (PAYPSTIN).  LOCATES THE SALE ON SALEMAST,
002100*    REJECTS IF THE SALE IS NOT ON FILE OR IS NOT ACTIVE,
002200*    RE-SCANS THE PAYMENT LEDGER (PAYLEDG) FOR PRIOR POSTED
002300*    PAYMENTS AGAINST THAT SALE TO DERIVE THE OUTSTANDING
002400*    BALANCE, REJECTS A NON-CASH TENDER THAT EXCEEDS THE
002500*    BALANCE, COMPUTES CASH CHANGE WHEN THE TENDER OVERPAYS,
002600*    AND APPENDS THE NEW PAYMENT ROW TO THE LEDGER IN POSTED
002700*    STATUS.  REJECTED TENDERS ARE COPIED TO PAYPSTER WITH A
002800*    REASON CODE AND DO NOT STOP THE RUN.
002900*-----------------------------------------------------------------
003000*    MAINTENANCE HISTORY
003100*    DATE     INIT  REQ#     DESCRIPTION
003200*    -------- ----  -------  ----------------------------------
003300*    11/02/94 RAP   SI-0310  ORIGINAL PROGRAM
003400*    03/15/96 RAP   SI-0360  CASH CHANGE CALCULATION ADDED, WAS
003500*                            REJECTING ANY TENDER OVER THE
003600*                            BALANCE REGARDLESS OF METHOD
003700*    06/09/99 LMS   SI-Y2K1  CENTURY REVIEW - PAY-PAID-AT NOW
003800*                            CCYYMMDDHHMMSS THROUGHOUT
003900*    01/14/00 WDK   SI-0432  LEDGER SCAN NOW FILTERS ON
004000*                            PAY-STAT-POSTED, WAS SUMMING EVERY
004100*                            LEDGER ROW REGARDLESS OF STATUS
004200*    02/03/00 WDK   SI-0437  FD RECORD FOR PAYLEDG CHANGED TO A
004300*                            GENERIC BUFFER, WORKING-STORAGE NOW
004400*                            HOLDS THE ONLY COPY OF PAYMENT/
004500*                            SALEHDR FIELD NAMES - WAS DUPLI-
004600*                            CATING THEM UNDER RENAMED 01S
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT PAYPSTIN ASSIGN TO UT-S-PAYPSTIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-PAYPSTIN-STATUS.
006300
006400     SELECT PAYLEDG  ASSIGN TO UT-S-PAYLEDG
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-PAYLEDG-STATUS.
006700
006800     SELECT PAYPSTER ASSIGN TO UT-S-PAYPSTER
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS WS-PAYPSTER-STATUS.
007100
007200     SELECT SALEMAST ASSIGN TO SALEMAST
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE  IS RANDOM
007500         RELATIVE KEY IS WS-SALEMAST-RELKEY
007600         FILE STATUS  IS WS-SALEMAST-STATUS.
007700
007800 DATA DIVISION.
007900
008000 FILE SECTION.
008100
008200 FD  PAYPSTIN
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS
008500     DATA RECORD IS PAYPSTIN-REC.
008600 01  PAYPSTIN-REC                     PIC X(80).
008700
008800 FD  PAYLEDG
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 190 CHARACTERS
009100     DATA RECORD IS PAYLEDG-REC.
009200 01  PAYLEDG-REC                      PIC X(190).
009300
009400 FD  PAYPSTER
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 133 CHARACTERS
009700     DATA RECORD IS PAYPSTER-REC.
009800 01  PAYPSTER-REC                     PIC X(133).
009900
010000 FD  SALEMAST
010100     RECORD CONTAINS 340 CHARACTERS
010200     DATA RECORD IS SM-SALE-MASTER-RECORD.
010300 01  SM-SALE-MASTER-RECORD            PIC X(340).
010400
010500 WORKING-STORAGE SECTION.
010600
010700 COPY SALEHDR.
010800 COPY PAYMENT.
010900
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100     05  WS-EOF-PAYPSTIN-SW           PIC X(03)  VALUE 'NO '.
011200         88  EOF-PAYPSTIN                          VALUE 'YES'.
011300     05  WS-EOF-PAYLEDG-SW            PIC X(03)  VALUE 'NO '.
011400         88  EOF-PAYLEDG                           VALUE 'YES'.
011500     05  WS-REQUEST-OK-SW             PIC X(03)  VALUE 'NO '.
011600         88  REQUEST-OK                            VALUE 'YES'.
011700
011800 01  WS-FILE-STATUS-CODES.
011900     05  WS-PAYPSTIN-STATUS           PIC X(02).
012000         88  PAYPSTIN-EOF                          VALUE '10'.
012100     05  WS-PAYLEDG-STATUS            PIC X(02).
012200         88  PAYLEDG-EOF                           VALUE '10'.
012300     05  WS-PAYPSTER-STATUS           PIC X(02).
012400     05  WS-SALEMAST-STATUS           PIC X(02).
012500         88  SALEMAST-FOUND                        VALUE '00'.
012600
012700 01  WS-RELATIVE-KEYS                 COMP-3.
012800     05  WS-SALEMAST-RELKEY           PIC S9(9).
012900
013000 01  WS-ACCUMULATORS.
013100     05  WS-PAY-RD-CTR                PIC S9(7)  COMP-3 VALUE 0.
013200     05  WS-PAY-POSTED-CTR            PIC S9(7)  COMP-3 VALUE 0.
013300     05  WS-PAY-REJECT-CTR            PIC S9(7)  COMP-3 VALUE 0.
013400     05  WS-NEXT-PAY-ID               PIC S9(9)  COMP-3 VALUE 0.
013500     05  WS-LEDGER-SCAN-CTR           PIC S9(4)  COMP   VALUE 0.
013600     05  WS-TOTAL-PAID                PIC S9(8)V9(2)    VALUE 0.
013700     05  WS-REMAINING                 PIC S9(8)V9(2)    VALUE 0.
013800
013900 01  WS-CURRENT-DATE-TIME.
014000     05  WS-TODAY-6                   PIC 9(6).
014100     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
014200         10  WS-TODAY-YY              PIC 9(2).
014300         10  WS-TODAY-MM              PIC 9(2).
014400         10  WS-TODAY-DD              PIC 9(2).
014500     05  WS-TODAY-CCYY                PIC 9(4).
014600     05  WS-PAY-STAMP                 PIC X(14).
014700     05  WS-PAY-STAMP-R  REDEFINES WS-PAY-STAMP.
014800         10  WS-PAY-STAMP-CCYYMMDD    PIC 9(8).
014900         10  WS-PAY-STAMP-HHMMSS      PIC 9(6).
015000
015100 01  WS-REJECT-REASON                 PIC X(60).
015200
015300 01  ERROR-RECORD-EL.
015400     05  EL-SALE-ID                   PIC 9(9).
015500     05  FILLER                       PIC X(02)  VALUE SPACES.
015600     05  EL-REASON                    PIC X(60).
015700     05  FILLER                       PIC X(62).
015800
015900 01  DISPLAY-LINE.
016000     05  DISP-MESSAGE                 PIC X(45).
016100     05  DISP-VALUE                   PIC ZZZZ9.
016200
016300 PROCEDURE DIVISION.
016400
016500 000-MAINLINE SECTION.
016600
016700     OPEN INPUT  PAYPSTIN
016800          OUTPUT PAYPSTER
016900          INPUT  SALEMAST.
017000     PERFORM 800-READ-PAYMENT-REQUEST THRU
017100             800-READ-PAYMENT-REQUEST-EXIT.
017200     PERFORM 200-PRSS-PAYMENT-REQUESTS THRU
017300             200-PRSS-PAYMENT-REQUESTS-EXIT
017400         UNTIL EOF-PAYPSTIN.
017500     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
017600     CLOSE PAYPSTIN PAYPSTER SALEMAST.
017700     MOVE ZERO TO RETURN-CODE.
017800     GOBACK.
017900
018000 200-PRSS-PAYMENT-REQUESTS.
018100
018200     PERFORM 214-CK-REQUEST THRU 214-CK-REQUEST-EXIT.
018300     IF REQUEST-OK
018400         PERFORM 230-POST-PAYMENT THRU 230-POST-PAYMENT-EXIT
018500         ADD 1 TO WS-PAY-POSTED-CTR
018600     ELSE
018700         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
018800         ADD 1 TO WS-PAY-REJECT-CTR
018900     END-IF.
019000     PERFORM 800-READ-PAYMENT-REQUEST THRU
019100             800-READ-PAYMENT-REQUEST-EXIT.
019200
019300 200-PRSS-PAYMENT-REQUESTS-EXIT.
019400     EXIT.
019500
019600 214-CK-REQUEST.
019700
019800     MOVE 'YES' TO WS-REQUEST-OK-SW.
019900     MOVE PREQ-SALE-ID TO WS-SALEMAST-RELKEY.
020000     READ SALEMAST INTO SALE-HEADER-RECORD
020100         INVALID KEY MOVE 'NO ' TO WS-SALEMAST-STATUS.
020200     IF NOT SALEMAST-FOUND
020300         MOVE 'NO ' TO WS-REQUEST-OK-SW
020400         MOVE 'SALE NOT FOUND' TO WS-REJECT-REASON
020500     ELSE
020600         IF NOT SALE-STAT-ACTIVE
020700             MOVE 'NO ' TO WS-REQUEST-OK-SW
020800             MOVE 'SALE NOT IN ACTIVE STATUS' TO WS-REJECT-REASON
020900         END-IF
021000     END-IF.
021100     IF REQUEST-OK
021200         PERFORM 220-SUM-POSTED-PAYMENTS THRU
021300                 220-SUM-POSTED-PAYMENTS-EXIT
021400         COMPUTE WS-REMAINING = SALE-TOTAL-AMT - WS-TOTAL-PAID
021500         IF NOT PREQ-METH-CASH AND PREQ-AMOUNT > WS-REMAINING
021600             MOVE 'NO ' TO WS-REQUEST-OK-SW
021700             MOVE 'PAYMENT EXCEEDS OUTSTANDING BALANCE'
021800                 TO WS-REJECT-REASON
021900         END-IF
022000     END-IF.
022100
022200 214-CK-REQUEST-EXIT.
022300     EXIT.
022400
022500*    RE-OPENS THE LEDGER INPUT AND WALKS IT END TO END, SUMMING
022600*    ONLY ROWS ALREADY POSTED AGAINST THIS SALE.  A FRESH SCAN
022700*    IS TAKEN PER REQUEST SO A PAYMENT APPENDED EARLIER IN THIS
022800*    SAME RUN IS ALREADY COUNTED FOR A LATER REQUEST ON THE SAME
022900*    SALE - NO RUNNING TABLE IS CARRIED IN WORKING-STORAGE.
023000 220-SUM-POSTED-PAYMENTS.
023100
023200     MOVE ZERO TO WS-TOTAL-PAID.
023300     MOVE ZERO TO WS-LEDGER-SCAN-CTR.
023400     MOVE 'NO ' TO WS-EOF-PAYLEDG-SW.
023500     OPEN INPUT PAYLEDG.
023600     PERFORM 222-READ-AND-SUM-LEDGER THRU
023700             222-READ-AND-SUM-LEDGER-EXIT
023800         UNTIL EOF-PAYLEDG.
023900     CLOSE PAYLEDG.
024000
024100 220-SUM-POSTED-PAYMENTS-EXIT.
024200     EXIT.
024300
024400 222-READ-AND-SUM-LEDGER.
024500
024600     READ PAYLEDG INTO PAYMENT-RECORD
024700         AT END MOVE 'YES' TO WS-EOF-PAYLEDG-SW.
024800     IF NOT EOF-PAYLEDG
024900         ADD 1 TO WS-LEDGER-SCAN-CTR
025000         IF PAY-SALE-ID = PREQ-SALE-ID AND PAY-STAT-POSTED
025100             ADD PAY-AMOUNT TO WS-TOTAL-PAID
025200         END-IF
025300     END-IF.
025400
025500 222-READ-AND-SUM-LEDGER-EXIT.
025600     EXIT.
025700
025800 230-POST-PAYMENT.
025900
026000     ADD 1 TO WS-NEXT-PAY-ID.
026100     PERFORM 805-GET-CURRENT-DATE THRU 805-GET-CURRENT-DATE-EXIT.
026200     MOVE SPACES TO PAYMENT-RECORD.
026300     MOVE WS-NEXT-PAY-ID   TO PAY-ID.
026400     MOVE PREQ-SALE-ID     TO PAY-SALE-ID.
026500     MOVE PREQ-AMOUNT      TO PAY-AMOUNT.
026600     MOVE PREQ-METHOD      TO PAY-METHOD.
026700     MOVE 'POSTED'         TO PAY-STATUS.
026800     MOVE WS-PAY-STAMP     TO PAY-PAID-AT.
026900     MOVE PREQ-REFERENCE   TO PAY-REFERENCE.
027000     MOVE PREQ-CREATED-BY  TO PAY-CREATED-BY.
027100     IF PREQ-METH-CASH AND PREQ-AMOUNT > WS-REMAINING
027200         COMPUTE PAY-CHANGE = PREQ-AMOUNT - WS-REMAINING
027300     ELSE
027400         MOVE ZERO TO PAY-CHANGE
027500     END-IF.
027600     MOVE PAYMENT-RECORD TO PAYLEDG-REC.
027700     OPEN EXTEND PAYLEDG.
027800     WRITE PAYLEDG-REC.
027900     CLOSE PAYLEDG.
028000
028100 230-POST-PAYMENT-EXIT.
028200     EXIT.
028300
028400 550-DISPLAY-PROG-DIAG.
028500
028600     MOVE 'PAYPOST - PAYMENTS READ .........' TO DISP-MESSAGE.
028700     MOVE WS-PAY-RD-CTR TO DISP-VALUE.
028800     DISPLAY DISPLAY-LINE.
028900     MOVE 'PAYPOST - PAYMENTS POSTED ........' TO DISP-MESSAGE.
029000     MOVE WS-PAY-POSTED-CTR TO DISP-VALUE.
029100     DISPLAY DISPLAY-LINE.
029200     MOVE 'PAYPOST - PAYMENTS REJECTED ......' TO DISP-MESSAGE.
029300     MOVE WS-PAY-REJECT-CTR TO DISP-VALUE.
029400     DISPLAY DISPLAY-LINE.
029500
029600 550-DISPLAY-PROG-DIAG-EXIT.
029700     EXIT.
029800
029900 700-ERROR-DISPLAY.
030000
030100     MOVE SPACES TO ERROR-RECORD-EL.
030200     MOVE PREQ-SALE-ID TO EL-SALE-ID.
030300     MOVE WS-REJECT-REASON TO EL-REASON.
030400     MOVE ERROR-RECORD-EL TO PAYPSTER-REC.
030500     WRITE PAYPSTER-REC.
030600     DISPLAY WS-REJECT-REASON.
030700
030800 700-ERROR-DISPLAY-EXIT.
030900     EXIT.
031000
031100 800-READ-PAYMENT-REQUEST.
031200
031300     READ PAYPSTIN INTO PAYMENT-REQUEST-RECORD
031400         AT END MOVE 'YES' TO WS-EOF-PAYPSTIN-SW.
031500     IF NOT EOF-PAYPSTIN
031600         ADD 1 TO WS-PAY-RD-CTR
031700     END-IF.
031800
031900 800-READ-PAYMENT-REQUEST-EXIT.
032000     EXIT.
032100
032200 805-GET-CURRENT-DATE.
032300
032400     ACCEPT WS-TODAY-6 FROM DATE.
032500     IF WS-TODAY-YY IS LESS THAN 50
032600         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
032700     ELSE
032800         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
032900     END-IF.
033000     STRING WS-TODAY-CCYY WS-TODAY-MM WS-TODAY-DD
033100         DELIMITED BY SIZE INTO WS-PAY-STAMP-CCYYMMDD.
033200     ACCEPT WS-PAY-STAMP-HHMMSS FROM TIME.
033300
033400 805-GET-CURRENT-DATE-EXIT.
033500     EXIT.
