000100****************************************************************
000200* PROGRAM:  PURVOID
000300*           SALES/INVENTORY SUBSYSTEM - PURCHASE VOID
000400*
000500* AUTHOR :  R. PELLETIER
000600*           SYSTEMS & PROGRAMMING
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PURVOID.
001000 AUTHOR.        R. PELLETIER.
001100 INSTALLATION.  SYSTEMS & PROGRAMMING.
001200 DATE-WRITTEN.  10/03/94.
001300 DATE-COMPILED.
001400 SECURITY.      NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*REMARKS.
001800*
001900*    VOIDS A PURCHASE ON REQUEST.  A DRAFT PURCHASE SIMPLY FLIPS
002000*    TO VOIDED STATUS.  A POSTED PURCHASE MAY ONLY BE VOIDED
002100*    WHILE EVERY BATCH IT CREATED IS STILL FULLY INTACT (NO
002200*    SALE OR PRIOR PARTIAL VOID HAS TOUCHED IT) - THE VOID THEN
002300*    REVERSES THE STOCK RAISE, ZEROES THE BATCHES' AVAILABLE
002400*    QUANTITY, AND WRITES A PURCHASE-RETURN-OUT MOVEMENT.
002500*    RE-VOIDING AN ALREADY-VOIDED PURCHASE IS A NO-OP.
002600*-----------------------------------------------------------------
002700*    MAINTENANCE HISTORY
002800*    DATE     INIT  REQ#     DESCRIPTION
002900*    -------- ----  -------  ----------------------------------
003000*    10/03/94 RAP   SI-0305  ORIGINAL PROGRAM (DRAFT VOID ONLY)
003100*    02/27/96 RAP   SI-0358  ADDED POSTED-PURCHASE VOID - BATCH
003200*                            INTACTNESS CHECK AND STOCK REVERSAL
003300*    06/09/99 LMS   SI-Y2K1  CENTURY REVIEW - WS-VOID-STAMP NOW
003400*                            CCYYMMDDHHMMSS THROUGHOUT
003500*    04/18/00 WDK   SI-0441  REJECTS VOID WHEN STOCK REVERSAL
003600*                            WOULD DRIVE A PRODUCT NEGATIVE
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT PURVDIN  ASSIGN TO UT-S-PURVDIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS WS-PURVDIN-STATUS.
005300
005400     SELECT PURCHMST ASSIGN TO PURCHMST
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE  IS RANDOM
005700         RELATIVE KEY IS WS-PURCHMST-RELKEY
005800         FILE STATUS  IS WS-PURCHMST-STATUS.
005900
006000     SELECT PRODBTCH ASSIGN TO PRODBTCH
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE  IS DYNAMIC
006300         RELATIVE KEY IS WS-PRODBTCH-RELKEY
006400         FILE STATUS  IS WS-PRODBTCH-STATUS.
006500
006600     SELECT PRODMSTR ASSIGN TO PRODMSTR
006700         ORGANIZATION IS RELATIVE
006800         ACCESS MODE  IS RANDOM
006900         RELATIVE KEY IS WS-PRODMSTR-RELKEY
007000         FILE STATUS  IS WS-PRODMSTR-STATUS.
007100
007200     SELECT INVMOVHD ASSIGN TO UT-S-INVMOVHD
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-INVMOVHD-STATUS.
007500
007600     SELECT INVMOVIT ASSIGN TO UT-S-INVMOVIT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-INVMOVIT-STATUS.
007900
008000 DATA DIVISION.
008100
008200 FILE SECTION.
008300
008400 FD  PURVDIN
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     DATA RECORD IS PURVDIN-REC.
008800 01  PURVDIN-REC                      PIC X(80).
008900
009000 FD  PURCHMST
009100     RECORD CONTAINS 700 CHARACTERS
009200     DATA RECORD IS PM-PURCHASE-HEADER-RECORD.
009300 01  PM-PURCHASE-HEADER-RECORD        PIC X(700).
009400
009500 FD  PRODBTCH
009600     RECORD CONTAINS 170 CHARACTERS
009700     DATA RECORD IS PB-PRODUCT-BATCH-RECORD.
009800 01  PB-PRODUCT-BATCH-RECORD          PIC X(170).
009900
010000 FD  PRODMSTR
010100     RECORD CONTAINS 450 CHARACTERS
010200     DATA RECORD IS PM-PRODUCT-MASTER-RECORD.
010300 01  PM-PRODUCT-MASTER-RECORD         PIC X(450).
010400
010500 FD  INVMOVHD
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 320 CHARACTERS
010800     DATA RECORD IS INVENTORY-MOVEMENT-RECORD.
010900 COPY INVMOVHD.
011000
011100 FD  INVMOVIT
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 60 CHARACTERS
011400     DATA RECORD IS INVENTORY-MOVEMENT-ITEM-RECORD.
011500 COPY INVMOVIT.
011600
011700 WORKING-STORAGE SECTION.
011800
011900 01  PROGRAM-INDICATOR-SWITCHES.
012000     05  WS-EOF-PURVDIN-SW            PIC X(03)  VALUE 'NO '.
012100         88  EOF-PURVDIN                            VALUE 'YES'.
012200     05  WS-VOID-OK-SW                PIC X(03)  VALUE 'NO '.
012300         88  VOID-OK                                VALUE 'YES'.
012400     05  WS-ALREADY-VOIDED-SW         PIC X(03)  VALUE 'NO '.
012500         88  ALREADY-VOIDED                         VALUE 'YES'.
012600     05  WS-WAS-POSTED-SW             PIC X(03)  VALUE 'NO '.
012700         88  WAS-POSTED                             VALUE 'YES'.
012800     05  WS-FOUND-SW                  PIC X(03)  VALUE 'NO '.
012900         88  PRODUCT-FOUND-IN-TABLE                 VALUE 'YES'.
013000
013100 01  WS-FILE-STATUS-CODES.
013200     05  WS-PURVDIN-STATUS            PIC X(02).
013300     05  WS-PURCHMST-STATUS           PIC X(02).
013400         88  PURCHMST-FOUND                         VALUE '00'.
013500     05  WS-PRODBTCH-STATUS           PIC X(02).
013600         88  PRODBTCH-FOUND                         VALUE '00'.
013700         88  PRODBTCH-EOF                           VALUE '10'.
013800     05  WS-PRODMSTR-STATUS           PIC X(02).
013900         88  PRODMSTR-FOUND                         VALUE '00'.
014000     05  WS-INVMOVHD-STATUS           PIC X(02).
014100     05  WS-INVMOVIT-STATUS           PIC X(02).
014200
014300 01  WS-RELATIVE-KEYS                 COMP-3.
014400     05  WS-PURCHMST-RELKEY           PIC S9(9).
014500     05  WS-PRODBTCH-RELKEY           PIC S9(9).
014600     05  WS-PRODMSTR-RELKEY           PIC S9(9).
014900
015000 01  WS-ACCUMULATORS.
015100     05  WS-REQ-RD-CTR                PIC S9(7)  COMP-3 VALUE 0.
015200     05  WS-PUR-VOIDED-CTR            PIC S9(7)  COMP-3 VALUE 0.
015300     05  WS-PUR-SKIPPED-CTR           PIC S9(7)  COMP-3 VALUE 0.
015400     05  WS-PUR-REJECT-CTR            PIC S9(7)  COMP-3 VALUE 0.
015500     05  WS-NEXT-IM-ID                PIC S9(9)  COMP-3 VALUE 0.
015600     05  WS-NEXT-IMI-ID                PIC S9(9)  COMP-3 VALUE 0.
015700     05  WS-PROD-IX                   PIC S9(4)  COMP   VALUE 0.
015800     05  WS-PROD-COUNT                PIC S9(4)  COMP   VALUE 0.
015900     05  WS-BATCH-COUNT               PIC S9(4)  COMP   VALUE 0.
016000
016100 01  WS-CURRENT-DATE-TIME.
016200     05  WS-TODAY-6                   PIC 9(6).
016300     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
016400         10  WS-TODAY-YY              PIC 9(2).
016500         10  WS-TODAY-MM              PIC 9(2).
016600         10  WS-TODAY-DD              PIC 9(2).
016700     05  WS-TODAY-CCYY                PIC 9(4).
016800     05  WS-VOID-STAMP                PIC X(14).
016900     05  WS-VOID-STAMP-R  REDEFINES WS-VOID-STAMP.
017000         10  WS-VOID-STAMP-CCYYMMDD   PIC 9(8).
017100         10  WS-VOID-STAMP-HHMMSS     PIC 9(6).
017200
017300 01  WS-REJECT-REASON                 PIC X(60).
017400
017500 COPY PURCHHDR.
017510 COPY PRODMSTR.
017520 COPY PRODBTCH.
017600
017700*    DISTINCT-PRODUCT TABLE ACCUMULATING BATCH QTY-INITIAL PER
017800*    PRODUCT WHILE SCANNING PRODBTCH FOR THIS PURCHASE, SO WE
017900*    KNOW THE SINGLE STOCK DECREASE TO POST PER PRODUCT.
018000 01  WS-PRODUCT-TABLE.
018100     05  WS-PROD-ENTRY OCCURS 200 TIMES
018200             INDEXED BY WS-PROD-X.
018300         10  WS-PROD-TBL-ID           PIC S9(9).
018400         10  WS-PROD-TBL-SUB-QTY      PIC S9(8).
018500         10  WS-PROD-TBL-PREV-STOCK   PIC S9(8).
018600         10  WS-PROD-TBL-NEW-STOCK    PIC S9(8).
018700
018800*    BATCH RELATIVE-KEY TABLE, ONE ENTRY PER PRODUCT-BATCH ROW
018900*    BELONGING TO THIS PURCHASE, SO THE ZEROING PASS CAN
019000*    REVISIT EACH ROW BY RELATIVE KEY WITHOUT RE-SCANNING.
019100 01  WS-BATCH-KEY-TABLE.
019200     05  WS-BATCH-KEY-ENTRY OCCURS 500 TIMES
019300             INDEXED BY WS-BKEY-X.
019400         10  WS-BKEY-RELKEY           PIC S9(9).
019500
019600 01  DISPLAY-LINE.
019700     05  DISP-MESSAGE                 PIC X(45).
019800     05  DISP-VALUE                   PIC ZZZZ9.
019900
020000 PROCEDURE DIVISION.
020100
020200 000-MAINLINE SECTION.
020300
020400     OPEN INPUT  PURVDIN
020500          OUTPUT INVMOVHD
020600          OUTPUT INVMOVIT
020700          I-O    PURCHMST
020800          I-O    PRODBTCH
020900          I-O    PRODMSTR.
021000     PERFORM 800-READ-VOID-REQUEST THRU 800-READ-VOID-REQUEST-EXIT
021100     PERFORM 200-PROCESS-ONE-REQUEST THRU
021200             200-PROCESS-ONE-REQUEST-EXIT
021300         UNTIL EOF-PURVDIN.
021400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
021500     CLOSE PURVDIN INVMOVHD INVMOVIT PURCHMST PRODBTCH PRODMSTR.
021600     MOVE ZERO TO RETURN-CODE.
021700     GOBACK.
021800
021900 200-PROCESS-ONE-REQUEST.
022000
022100     MOVE VREQ-PURCHASE-ID TO WS-PURCHMST-RELKEY.
022200     READ PURCHMST INTO PURCHASE-HEADER-RECORD
022300         INVALID KEY MOVE 'NO ' TO WS-PURCHMST-STATUS.
022400     MOVE 'NO ' TO WS-ALREADY-VOIDED-SW.
022500     MOVE 'NO ' TO WS-WAS-POSTED-SW.
022600     IF NOT PURCHMST-FOUND
022700         MOVE 'NO ' TO WS-VOID-OK-SW
022800         MOVE 'PURCHASE NOT ON FILE' TO WS-REJECT-REASON
022900     ELSE
023000         MOVE 'YES' TO WS-VOID-OK-SW
023100         IF PUR-STAT-VOIDED
023200             MOVE 'YES' TO WS-ALREADY-VOIDED-SW
023300         ELSE
023400             IF PUR-STAT-POSTED
023500                 MOVE 'YES' TO WS-WAS-POSTED-SW
023600             ELSE
023700                 IF NOT PUR-STAT-DRAFT
023800                     MOVE 'NO ' TO WS-VOID-OK-SW
023900                     MOVE 'PURCHASE IN UNKNOWN STATUS'
024000                         TO WS-REJECT-REASON
024100                 END-IF
024200             END-IF
024300         END-IF
024400     END-IF.
024500     IF ALREADY-VOIDED
024600         ADD 1 TO WS-PUR-SKIPPED-CTR
024700         MOVE 'PURCHASE ALREADY VOIDED - SKIPPED'
024800             TO WS-REJECT-REASON
024900         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
025000     ELSE
025100         IF NOT VOID-OK
025200             PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
025300             ADD 1 TO WS-PUR-REJECT-CTR
025400         ELSE
025500             PERFORM 805-GET-CURRENT-DATE THRU
025600                     805-GET-CURRENT-DATE-EXIT
025700             IF WAS-POSTED
025800                 PERFORM 240-VOID-POSTED-PURCHASE THRU
025900                         240-VOID-POSTED-PURCHASE-EXIT
026000             END-IF
026100             IF VOID-OK
026200                 PERFORM 280-MARK-PURCHASE-VOIDED THRU
026300                         280-MARK-PURCHASE-VOIDED-EXIT
026400                 ADD 1 TO WS-PUR-VOIDED-CTR
026500             ELSE
026600                 PERFORM 700-ERROR-DISPLAY THRU
026700                         700-ERROR-DISPLAY-EXIT
026800                 ADD 1 TO WS-PUR-REJECT-CTR
026900             END-IF
027000         END-IF
027100     END-IF.
027200     PERFORM 800-READ-VOID-REQUEST THRU 800-READ-VOID-REQUEST-EXIT
027300
027400 200-PROCESS-ONE-REQUEST-EXIT.
027500     EXIT.
027600
027700*    VOIDS A POSTED PURCHASE - SCANS PRODBTCH SEQUENTIALLY FOR
027800*    EVERY BATCH WITH PB-PURCHASE-ITEM-ID BELONGING TO THIS
027900*    PURCHASE (IDENTIFIED BY THE TRANSACTION CARRYING THE SAME
028000*    PUR-ID AS THE PURCHASE ITEM, SINCE PI-PURCHASE-ID = PUR-ID
028100*    ON PURCHASE-ITEM), REJECTS IF NONE FOUND OR IF ANY BATCH
028200*    HAS BEEN PARTIALLY CONSUMED, THEN REVERSES STOCK AND ZEROES
028300*    QTY-AVAIL ON EVERY BATCH ROW COLLECTED.
028400 240-VOID-POSTED-PURCHASE.
028500
028600     MOVE ZERO TO WS-BATCH-COUNT.
028700     MOVE ZERO TO WS-PROD-COUNT.
028800     MOVE 'YES' TO WS-VOID-OK-SW.
028900     MOVE 1 TO WS-PRODBTCH-RELKEY.
029000     START PRODBTCH KEY IS NOT LESS THAN WS-PRODBTCH-RELKEY
029100         INVALID KEY MOVE '10' TO WS-PRODBTCH-STATUS.
029200     PERFORM 242-SCAN-ONE-BATCH THRU 242-SCAN-ONE-BATCH-EXIT
029300         UNTIL PRODBTCH-EOF.
029400     IF WS-BATCH-COUNT IS EQUAL TO ZERO
029500         MOVE 'NO ' TO WS-VOID-OK-SW
029600         MOVE 'NO BATCHES FOUND FOR POSTED PURCHASE'
029700             TO WS-REJECT-REASON
029800     END-IF.
029900     IF VOID-OK
030000         PERFORM 260-REVERSE-ONE-PRODUCT THRU
030100                 260-REVERSE-ONE-PRODUCT-EXIT
030200             VARYING WS-PROD-X FROM 1 BY 1
030300             UNTIL WS-PROD-X > WS-PROD-COUNT OR NOT VOID-OK
030400     END-IF.
030500     IF VOID-OK
030600         PERFORM 270-ZERO-ONE-BATCH THRU 270-ZERO-ONE-BATCH-EXIT
030700             VARYING WS-BKEY-X FROM 1 BY 1
030800             UNTIL WS-BKEY-X > WS-BATCH-COUNT
030900     END-IF.
031000
031100 240-VOID-POSTED-PURCHASE-EXIT.
031200     EXIT.
031300
031400 242-SCAN-ONE-BATCH.
031500
031600     READ PRODBTCH NEXT RECORD INTO PRODUCT-BATCH-RECORD
031700         AT END MOVE '10' TO WS-PRODBTCH-STATUS
031800         NOT AT END
031900             IF PB-PURCHASE-ITEM-ID IS NOT EQUAL TO ZERO AND
032000                 PB-PRODUCT-ID IS NOT EQUAL TO ZERO
032100                 PERFORM 244-CK-BATCH-OWNERSHIP THRU
032200                         244-CK-BATCH-OWNERSHIP-EXIT
032300             END-IF
032400     END-READ.
032500
032600 242-SCAN-ONE-BATCH-EXIT.
032700     EXIT.
032800
032900*    A BATCH BELONGS TO THIS VOID WHEN ITS PURCHASE-ITEM ID'S
033000*    OWNING PURCHASE MATCHES - PURPOST STAMPS EVERY BATCH IT
033100*    WRITES WITH PB-RECEIVED-AT = THE PURCHASE'S POST STAMP, SO
033200*    WE CONFIRM OWNERSHIP BY RE-KEYING THE PURCHASE ITSELF.
033300 244-CK-BATCH-OWNERSHIP.
033400
033500     IF PB-RECEIVED-AT IS EQUAL TO PUR-POSTED-AT
033600         ADD 1 TO WS-BATCH-COUNT
033700         SET WS-BKEY-X TO WS-BATCH-COUNT
033800         MOVE WS-PRODBTCH-RELKEY TO WS-BKEY-RELKEY (WS-BKEY-X)
033900         IF PB-QTY-AVAIL IS NOT EQUAL TO PB-QTY-INITIAL
034000             MOVE 'NO ' TO WS-VOID-OK-SW
034100             MOVE 'BATCH PARTIALLY CONSUMED - CANNOT VOID'
034200                 TO WS-REJECT-REASON
034300         ELSE
034400             PERFORM 250-ACCUM-PRODUCT-QTY THRU
034500                     250-ACCUM-PRODUCT-QTY-EXIT
034600         END-IF
034700     END-IF.
034800
034900 244-CK-BATCH-OWNERSHIP-EXIT.
035000     EXIT.
035100
035200 250-ACCUM-PRODUCT-QTY.
035300
035400     MOVE 'NO ' TO WS-FOUND-SW.
035500     SET WS-PROD-X TO 1.
035600     SEARCH WS-PROD-ENTRY
035700         AT END
035800             SET WS-PROD-X TO WS-PROD-COUNT
035900             SET WS-PROD-X UP BY 1
036000             ADD 1 TO WS-PROD-COUNT
036100             MOVE PB-PRODUCT-ID TO WS-PROD-TBL-ID (WS-PROD-X)
036200             MOVE PB-QTY-INITIAL
036300                 TO WS-PROD-TBL-SUB-QTY (WS-PROD-X)
036400         WHEN WS-PROD-TBL-ID (WS-PROD-X) IS EQUAL TO
036500             PB-PRODUCT-ID
036600             ADD PB-QTY-INITIAL
036700                 TO WS-PROD-TBL-SUB-QTY (WS-PROD-X)
036800     END-SEARCH.
036900
037000 250-ACCUM-PRODUCT-QTY-EXIT.
037100     EXIT.
037200
037300 260-REVERSE-ONE-PRODUCT.
037400
037500     MOVE WS-PROD-TBL-ID (WS-PROD-X) TO WS-PRODMSTR-RELKEY.
037600     READ PRODMSTR INTO PRODUCT-MASTER-RECORD
037700         INVALID KEY MOVE 'NO ' TO WS-PRODMSTR-STATUS.
037800     IF NOT PRODMSTR-FOUND
037900         MOVE 'NO ' TO WS-VOID-OK-SW
038000         MOVE 'PRODUCT NOT ON FILE' TO WS-REJECT-REASON
038100     ELSE
038200         MOVE PROD-STOCK TO WS-PROD-TBL-PREV-STOCK (WS-PROD-X)
038300         COMPUTE PROD-STOCK = PROD-STOCK -
038400             WS-PROD-TBL-SUB-QTY (WS-PROD-X)
038500         IF PROD-STOCK IS LESS THAN ZERO
038600             MOVE 'NO ' TO WS-VOID-OK-SW
038700             MOVE 'VOID WOULD DRIVE STOCK NEGATIVE'
038800                 TO WS-REJECT-REASON
038900         ELSE
039000             MOVE PROD-STOCK TO WS-PROD-TBL-NEW-STOCK (WS-PROD-X)
039100             REWRITE PM-PRODUCT-MASTER-RECORD FROM
039200                 PRODUCT-MASTER-RECORD
039300         END-IF
039400     END-IF.
039500
039600 260-REVERSE-ONE-PRODUCT-EXIT.
039700     EXIT.
039800
039900 270-ZERO-ONE-BATCH.
040000
040100     MOVE WS-BKEY-RELKEY (WS-BKEY-X) TO WS-PRODBTCH-RELKEY.
040200     READ PRODBTCH INTO PRODUCT-BATCH-RECORD
040300         INVALID KEY MOVE 'NO ' TO WS-PRODBTCH-STATUS.
040400     MOVE ZERO TO PB-QTY-AVAIL.
040500     REWRITE PB-PRODUCT-BATCH-RECORD FROM PRODUCT-BATCH-RECORD.
040600
040700 270-ZERO-ONE-BATCH-EXIT.
040800     EXIT.
040900
041000 280-MARK-PURCHASE-VOIDED.
041100
041200     IF WAS-POSTED
041300         PERFORM 285-WRITE-VOID-LEDGER THRU
041400                 285-WRITE-VOID-LEDGER-EXIT
041500     END-IF.
041600     MOVE 'VOIDED'             TO PUR-STATUS.
041700     MOVE VREQ-CHANGED-BY   TO PUR-VOIDED-BY.
041800     MOVE VREQ-REASON       TO PUR-VOID-REASON.
041900     MOVE WS-VOID-STAMP        TO PUR-VOIDED-AT.
042000     REWRITE PM-PURCHASE-HEADER-RECORD FROM PURCHASE-HEADER-RECORD
042100
042200 280-MARK-PURCHASE-VOIDED-EXIT.
042300     EXIT.
042400
042500 285-WRITE-VOID-LEDGER.
042600
042700     ADD 1 TO WS-NEXT-IM-ID.
042800     MOVE SPACES TO INVENTORY-MOVEMENT-RECORD.
042900     MOVE WS-NEXT-IM-ID            TO IM-ID.
043000     MOVE 'OUT'                    TO IM-MOVEMENT-TYPE.
043100     MOVE 'PURCHASE'               TO IM-SOURCE-TYPE.
043200     MOVE VREQ-PURCHASE-ID      TO IM-SOURCE-ID.
043300     MOVE 'PURCHASE_RETURN_OUT'    TO IM-EVENT-TYPE.
043400     MOVE VREQ-REASON           TO IM-REASON.
043500     MOVE VREQ-CHANGED-BY       TO IM-CREATED-BY.
043600     WRITE INVENTORY-MOVEMENT-RECORD.
043700     PERFORM 287-WRITE-ONE-LEDGER-LINE THRU
043800             287-WRITE-ONE-LEDGER-LINE-EXIT
043900         VARYING WS-PROD-X FROM 1 BY 1
044000         UNTIL WS-PROD-X > WS-PROD-COUNT.
044100
044200 285-WRITE-VOID-LEDGER-EXIT.
044300     EXIT.
044400
044500 287-WRITE-ONE-LEDGER-LINE.
044600
044700     ADD 1 TO WS-NEXT-IMI-ID.
044800     MOVE SPACES TO INVENTORY-MOVEMENT-ITEM-RECORD.
044900     MOVE WS-NEXT-IMI-ID TO IMI-ID.
045000     MOVE WS-NEXT-IM-ID  TO IMI-MOVEMENT-ID.
045100     MOVE WS-PROD-TBL-ID (WS-PROD-X)         TO IMI-PRODUCT-ID.
045200     MOVE WS-PROD-TBL-SUB-QTY (WS-PROD-X)    TO IMI-QTY.
045300     MOVE WS-PROD-TBL-PREV-STOCK (WS-PROD-X) TO IMI-PREV-STOCK.
045400     MOVE WS-PROD-TBL-NEW-STOCK (WS-PROD-X)  TO IMI-NEW-STOCK.
045500     WRITE INVENTORY-MOVEMENT-ITEM-RECORD.
045600
045700 287-WRITE-ONE-LEDGER-LINE-EXIT.
045800     EXIT.
045900
046000 550-DISPLAY-PROG-DIAG.
046100
046200     DISPLAY '****     PURVOID RUNNING    ****'.
046300     MOVE 'VOID REQUESTS READ                           '
046400         TO DISP-MESSAGE.
046500     MOVE WS-REQ-RD-CTR TO DISP-VALUE.
046600     DISPLAY DISPLAY-LINE.
046700     MOVE 'PURCHASES VOIDED                             '
046800         TO DISP-MESSAGE.
046900     MOVE WS-PUR-VOIDED-CTR TO DISP-VALUE.
047000     DISPLAY DISPLAY-LINE.
047100     MOVE 'PURCHASES ALREADY VOIDED - SKIPPED           '
047200         TO DISP-MESSAGE.
047300     MOVE WS-PUR-SKIPPED-CTR TO DISP-VALUE.
047400     DISPLAY DISPLAY-LINE.
047500     MOVE 'VOID REQUESTS REJECTED                       '
047600         TO DISP-MESSAGE.
047700     MOVE WS-PUR-REJECT-CTR TO DISP-VALUE.
047800     DISPLAY DISPLAY-LINE.
047900     DISPLAY '****     PURVOID EOJ        ****'.
048000
048100 550-DISPLAY-PROG-DIAG-EXIT.
048200     EXIT.
048300
048400 700-ERROR-DISPLAY.
048500
048600     DISPLAY 'PURCHASE ID ' VREQ-PURCHASE-ID ' - '
048700         WS-REJECT-REASON.
048800
048900 700-ERROR-DISPLAY-EXIT.
049000     EXIT.
049100
049200 800-READ-VOID-REQUEST.
049300
049400     READ PURVDIN INTO VOID-REQUEST-RECORD
049500         AT END
049600             MOVE 'YES' TO WS-EOF-PURVDIN-SW
049700             GO TO 800-READ-VOID-REQUEST-EXIT.
049800     ADD 1 TO WS-REQ-RD-CTR.
049900
050000 800-READ-VOID-REQUEST-EXIT.
050100     EXIT.
050200
050300*    WINDOWS THE 2-DIGIT YEAR FROM ACCEPT FROM DATE INTO A
050400*    4-DIGIT CENTURY (PIVOT 50) PER THE SI-Y2K1 CENTURY PROJECT.
050500 805-GET-CURRENT-DATE.
050600
050700     ACCEPT WS-TODAY-6 FROM DATE.
050800     IF WS-TODAY-YY IS LESS THAN 50
050900         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
051000     ELSE
051100         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
051200     END-IF.
051300     STRING WS-TODAY-CCYY WS-TODAY-MM WS-TODAY-DD
051400         DELIMITED BY SIZE INTO WS-VOID-STAMP-CCYYMMDD.
051500     ACCEPT WS-VOID-STAMP-HHMMSS FROM TIME.
051600
051700 805-GET-CURRENT-DATE-EXIT.
051800     EXIT.
