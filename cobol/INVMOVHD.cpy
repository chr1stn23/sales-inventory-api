000100*****************************************************************
000200*    INVMOVHD  --  INVENTORY MOVEMENT LEDGER HEADER LAYOUT
000300*    LINE SEQUENTIAL OUTPUT LEDGER, WRITE-ONLY, KEYED BY IM-ID.
000400*    ONE HEADER PER PURCHASE-POST OR PURCHASE-VOID RUN; ITS
000500*    LINES FOLLOW ON INVMOVIT-FORMAT RECORDS.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    DATE     INIT  REQ#     DESCRIPTION
000900*    -------- ----  -------  ----------------------------------
001000*    02/20/96 RAP   SI-0355  ORIGINAL LAYOUT
001100*****************************************************************
001200 01  INVENTORY-MOVEMENT-RECORD.
001300     05  IM-ID                        PIC S9(9).
001400     05  IM-MOVEMENT-TYPE             PIC X(03).
001500         88  IM-TYPE-IN                   VALUE 'IN'.
001600         88  IM-TYPE-OUT                  VALUE 'OUT'.
001700     05  IM-SOURCE-TYPE               PIC X(10).
001800         88  IM-SRC-PURCHASE              VALUE 'PURCHASE'.
001900         88  IM-SRC-SALE                  VALUE 'SALE'.
002000         88  IM-SRC-MANUAL                 VALUE 'MANUAL'.
002100     05  IM-SOURCE-ID                 PIC S9(9).
002200     05  IM-EVENT-TYPE                PIC X(20).
002300         88  IM-EVT-PURCHASE-IN            VALUE 'PURCHASE_IN'.
002400         88  IM-EVT-PURCHASE-RET-OUT       VALUE
002500                             'PURCHASE_RETURN_OUT'.
002600         88  IM-EVT-SALE-OUT                VALUE 'SALE_OUT'.
002700         88  IM-EVT-SALE-VOID-IN            VALUE 'SALE_VOID_IN'.
002800         88  IM-EVT-ADJUSTMENT              VALUE 'ADJUSTMENT'.
002900         88  IM-EVT-MANUAL                   VALUE 'MANUAL'.
003000     05  IM-REASON                    PIC X(255).
003100     05  IM-CREATED-BY                PIC S9(9).
003200     05  FILLER                       PIC X(05).
