000100*****************************************************************
000200*    PRODBTCH  --  PRODUCT BATCH (LOT) RECORD LAYOUT
000300*    RELATIVE FILE PRODBTCH, KEYED BY PB-ID, FK PB-PRODUCT-ID.
000400*    CREATED BY PURPOST AT POSTING TIME - ONE OR MORE ROWS PER
000500*    PURCHASE ITEM.  ZEROED (NOT DELETED) BY PURVOID ON A CLEAN
000600*    POSTED-PURCHASE VOID.
000700*-----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    DATE     INIT  REQ#     DESCRIPTION
001000*    -------- ----  -------  ----------------------------------
001100*    02/20/96 RAP   SI-0355  ORIGINAL LAYOUT - PERISHABLE LOTS
001200*    06/09/99 LMS   SI-Y2K1  PB-RECEIVED-AT/PB-EXPIRES-AT WIDENED
001300*                            TO CCYYMMDDHHMMSS (WAS YYMMDD)
001400*****************************************************************
001500 01  PRODUCT-BATCH-RECORD.
001600     05  PB-ID                        PIC S9(9).
001700     05  PB-PRODUCT-ID                PIC S9(9).
001800     05  PB-PURCHASE-ITEM-ID          PIC S9(9).
001900     05  PB-BATCH-CODE                PIC X(80).
002000     05  PB-RECEIVED-AT               PIC X(14).
002100     05  PB-RECEIVED-AT-R  REDEFINES PB-RECEIVED-AT.
002200         10  PB-RECEIVED-AT-CCYYMMDD  PIC 9(8).
002300         10  PB-RECEIVED-AT-HHMMSS    PIC 9(6).
002400     05  PB-EXPIRES-AT                PIC X(14).
002500     05  PB-EXPIRES-AT-R  REDEFINES PB-EXPIRES-AT.
002600         10  PB-EXPIRES-AT-CCYYMMDD   PIC 9(8).
002700         10  PB-EXPIRES-AT-HHMMSS     PIC 9(6).
002800     05  PB-QTY-INITIAL               PIC S9(8).
002900     05  PB-QTY-AVAIL                 PIC S9(8).
003000     05  PB-UNIT-COST                 PIC S9(8)V9(2).
003100     05  FILLER                       PIC X(09).
