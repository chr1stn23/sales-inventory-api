000100*****************************************************************
000200*    CUSTMSTR  --  CUSTOMER MASTER RECORD LAYOUT
000300*    ONE ROW PER CUSTOMER.  RELATIVE FILE CUSTMSTR, KEYED BY
000400*    CUST-ID.  CUST-EMAIL MUST BE UNIQUE ACROSS THE FILE - SEE
000500*    214-CK PARAGRAPHS IN THE CALLING PROGRAMS.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    DATE     INIT  REQ#     DESCRIPTION
000900*    -------- ----  -------  ----------------------------------
001000*    04/09/91 WDK   SI-0119  ORIGINAL LAYOUT
001100*****************************************************************
001200 01  CUSTOMER-MASTER-RECORD.
001300     05  CUST-ID                      PIC S9(9).
001400     05  CUST-NAME                    PIC X(150).
001500     05  CUST-EMAIL                   PIC X(120).
001600     05  FILLER                       PIC X(10).
