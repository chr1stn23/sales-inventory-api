000100*****************************************************************
000200*    PURCHITM  --  PURCHASE ITEM RECORD LAYOUT (CHILD OF
000300*    PURCHHDR).  LINE SEQUENTIAL, ONE DETAIL CARD PER PRODUCT
000400*    LINE ON A PURCHASE, KEYED BY PI-PURCHASE-ID (FK) THEN
000500*    PI-ID.  WRITTEN BY PURDRFT AT DRAFT TIME, RE-READ BY
000600*    PURPOST AND PURVOID.
000700*-----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    DATE     INIT  REQ#     DESCRIPTION
001000*    -------- ----  -------  ----------------------------------
001100*    09/14/94 RAP   SI-0301  ORIGINAL LAYOUT
001200*****************************************************************
001300 01  PURCHASE-ITEM-RECORD.
001400     05  PI-ID                        PIC S9(9).
001500     05  PI-PURCHASE-ID               PIC S9(9).
001600     05  PI-PRODUCT-ID                PIC S9(9).
001700     05  PI-QTY                       PIC S9(8).
001800     05  PI-UNIT-COST                 PIC S9(8)V9(2).
001900     05  PI-SUBTOTAL                  PIC S9(8)V9(2).
002000     05  FILLER                       PIC X(05).
002100
002200*-----------------------------------------------------------------
002300*    PI-BATCH-REQUEST-REC - LINE SEQUENTIAL POSTING-TIME BATCH
002400*    ALLOCATION REQUEST.  ONE CARD PER BATCH LINE SUPPLIED FOR A
002500*    PURCHASE ITEM AT POST TIME; ZERO CARDS FOR AN ITEM MEANS
002600*    "AUTO-BATCH THE FULL QUANTITY" (SEE PURPOST 220 PARAGRAPHS).
002700*-----------------------------------------------------------------
002800 01  PI-BATCH-REQUEST-RECORD.
002900     05  PIBR-PURCHASE-ID             PIC S9(9).
003000     05  PIBR-PURCHASE-ITEM-ID        PIC S9(9).
003100     05  PIBR-BATCH-CODE              PIC X(80).
003200     05  PIBR-EXPIRES-AT              PIC X(14).
003300     05  PIBR-QTY                     PIC S9(8).
003400     05  FILLER                       PIC X(05).
