000100*****************************************************************
000200*    SUPPMSTR  --  SUPPLIER MASTER RECORD LAYOUT
000300*    ONE ROW PER SUPPLIER.  RELATIVE FILE SUPPMSTR, KEYED BY
000400*    SUPP-ID.  OPTIONAL FK FROM PURCHHDR (PUR-SUPPLIER-ID),
000500*    ZERO MEANS NO SUPPLIER ON THE PURCHASE.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    DATE     INIT  REQ#     DESCRIPTION
000900*    -------- ----  -------  ----------------------------------
001000*    04/09/91 WDK   SI-0119  ORIGINAL LAYOUT
001100*****************************************************************
001200 01  SUPPLIER-MASTER-RECORD.
001300     05  SUPP-ID                      PIC S9(9).
001400     05  SUPP-NAME                    PIC X(150).
001500     05  SUPP-DOC-NBR                 PIC X(30).
001600     05  SUPP-PHONE                   PIC X(30).
001700     05  SUPP-EMAIL                   PIC X(120).
001800     05  SUPP-DELETED                 PIC X(01).
001900         88  SUPP-IS-DELETED              VALUE 'Y'.
002000         88  SUPP-NOT-DELETED             VALUE 'N'.
002100     05  FILLER                       PIC X(10).
