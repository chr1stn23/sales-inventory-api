000100*****************************************************************
000200*    PRODMSTR  --  PRODUCT MASTER RECORD LAYOUT
000300*    ONE ROW PER STOCKED PRODUCT.  RELATIVE FILE PRODMSTR,
000400*    KEYED BY PROD-ID (SEE WS-PRODMSTR-RELKEY IN CALLING PGM).
000500*-----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    DATE     INIT  REQ#     DESCRIPTION
000800*    -------- ----  -------  ----------------------------------
000900*    04/02/91 WDK   SI-0118  ORIGINAL LAYOUT
001000*    11/14/93 RAP   SI-0204  ADDED PROD-CATEGORY-ID (FK CATGMSTR)
001100*    06/09/99 LMS   SI-Y2K1  CENTURY REVIEW - NO DATE FIELDS HERE,
001200*                            RECORD UNCHANGED BY Y2K PROJECT
001300*****************************************************************
001400 01  PRODUCT-MASTER-RECORD.
001500     05  PROD-ID                      PIC S9(9).
001600     05  PROD-NAME                    PIC X(150).
001700     05  PROD-DESC                    PIC X(255).
001800     05  PROD-PRICE                   PIC S9(8)V9(2).
001900     05  PROD-PERISHABLE              PIC X(01).
002000         88  PROD-IS-PERISHABLE           VALUE 'Y'.
002100         88  PROD-NOT-PERISHABLE          VALUE 'N'.
002200     05  PROD-STOCK                   PIC S9(8).
002300     05  PROD-CATEGORY-ID             PIC S9(9).
002400     05  PROD-DELETED                 PIC X(01).
002500         88  PROD-IS-DELETED              VALUE 'Y'.
002600         88  PROD-NOT-DELETED             VALUE 'N'.
002700     05  FILLER                       PIC X(07).
