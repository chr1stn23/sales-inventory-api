000100*****************************************************************
000200*    CATGMSTR  --  CATEGORY MASTER RECORD LAYOUT
000300*    ONE ROW PER PRODUCT CATEGORY.  RELATIVE FILE CATGMSTR,
000400*    KEYED BY CAT-ID.
000500*-----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    DATE     INIT  REQ#     DESCRIPTION
000800*    -------- ----  -------  ----------------------------------
000900*    04/02/91 WDK   SI-0118  ORIGINAL LAYOUT
001000*****************************************************************
001100 01  CATEGORY-MASTER-RECORD.
001200     05  CAT-ID                       PIC S9(9).
001300     05  CAT-NAME                     PIC X(100).
001400     05  CAT-DESC                     PIC X(255).
001500     05  CAT-DELETED                  PIC X(01).
001600         88  CAT-IS-DELETED               VALUE 'Y'.
001700         88  CAT-NOT-DELETED              VALUE 'N'.
001800     05  FILLER                       PIC X(05).
