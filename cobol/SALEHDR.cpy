000100*****************************************************************
000200*    SALEHDR  --  SALE HEADER RECORD LAYOUT
000300*    MASTER COPY IS RELATIVE FILE SALEMAST, KEYED BY SALE-ID.
000400*    THE SALE-CREATE TRANSACTION FEED (SALE-REQUEST-REC, BELOW)
000500*    ARRIVES LINE SEQUENTIAL FROM THE REGISTER.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    DATE     INIT  REQ#     DESCRIPTION
000900*    -------- ----  -------  ----------------------------------
001000*    09/14/94 RAP   SI-0302  ORIGINAL LAYOUT
001100*    06/09/99 LMS   SI-Y2K1  SALE-DATE/VOIDED-AT WIDENED TO
001200*                            CCYYMMDDHHMMSS (WAS YYMMDD)
001300*****************************************************************
001400 01  SALE-HEADER-RECORD.
001500     05  SALE-ID                      PIC S9(9).
001600     05  SALE-DATE                    PIC X(14).
001700     05  SALE-DATE-R  REDEFINES SALE-DATE.
001800         10  SALE-DATE-CCYYMMDD       PIC 9(8).
001900         10  SALE-DATE-HHMMSS         PIC 9(6).
002000     05  SALE-STATUS                  PIC X(10).
002100         88  SALE-STAT-ACTIVE             VALUE 'ACTIVE'.
002200         88  SALE-STAT-VOIDED             VALUE 'VOIDED'.
002300         88  SALE-STAT-COMPLETED          VALUE 'COMPLETED'.
002400     05  SALE-TOTAL-AMT               PIC S9(8)V9(2).
002500     05  SALE-CUSTOMER-ID             PIC S9(9).
002600     05  SALE-VOIDED-AT               PIC X(14).
002700     05  SALE-VOIDED-AT-R  REDEFINES SALE-VOIDED-AT.
002800         10  SALE-VOIDED-AT-CCYYMMDD  PIC 9(8).
002900         10  SALE-VOIDED-AT-HHMMSS    PIC 9(6).
003000     05  SALE-VOID-REASON             PIC X(255).
003100     05  SALE-VOIDED-BY               PIC S9(9).
003200     05  FILLER                       PIC X(10).
003300
003400*-----------------------------------------------------------------
003500*    SALE-REQUEST-REC - LINE SEQUENTIAL SALE-CREATE INPUT.
003600*    ONE RECORD PER SALE BEING RUNG UP; ITS LINES FOLLOW ON
003700*    SALE-LINE-REQUEST-REC CARDS.
003800*-----------------------------------------------------------------
003900 01  SALE-REQUEST-RECORD.
004000     05  SREQ-CUSTOMER-ID             PIC S9(9).
004100     05  SREQ-LINE-COUNT              PIC S9(4).
004200     05  FILLER                       PIC X(10).
004300
004400 01  SALE-LINE-REQUEST-RECORD.
004500     05  SLR-PRODUCT-ID               PIC S9(9).
004600     05  SLR-QTY                      PIC S9(8).
004700     05  FILLER                       PIC X(05).
