000100****************************************************************
000200* PROGRAM:  SALECRT
000300*           SALES/INVENTORY SUBSYSTEM - SALE CREATION
000400*
000500* AUTHOR :  R. PELLETIER
000600*           SYSTEMS & PROGRAMMING
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    SALECRT.
001000 AUTHOR.        R. PELLETIER.
001100 INSTALLATION.  SYSTEMS & PROGRAMMING.
001200 DATE-WRITTEN.  09/14/94.
001300 DATE-COMPILED.
001400 SECURITY.      NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*REMARKS.
001800*
001900*    READS ONE SALE-REQUEST-RECORD PER SALE BEING RUNG UP AT THE
002000*    REGISTER, FOLLOWED BY ITS SALE-LINE-REQUEST-REC CARDS, FROM
002100*    THE REGISTER FEED (SALECRIN).  LOOKS UP THE CUSTOMER, SORTS
002200*    AND GROUPS THE REQUEST LINES BY PRODUCT-ID SO A REPEATED
002300*    PRODUCT NETS TO ONE LINE, VALIDATES EACH DISTINCT PRODUCT
002400*    AND ITS STOCK, SNAPSHOTS TODAY'S PRICE AS THE LINE UNIT
002500*    PRICE, DECREMENTS STOCK AND WRITES THE NEW SALE AS ACTIVE.
002600*    REJECTED REQUESTS ARE COPIED TO SALECRERR WITH A REASON
002700*    CODE AND DO NOT STOP THE RUN.  NO BATCH/LOT COST ALLOCATION
002800*    IS DONE HERE - THAT IS A PURCHASE-SIDE CONCERN ONLY.
002900*-----------------------------------------------------------------
003000*    MAINTENANCE HISTORY
003100*    DATE     INIT  REQ#     DESCRIPTION
003200*    -------- ----  -------  ----------------------------------
003300*    09/14/94 RAP   SI-0303  ORIGINAL PROGRAM
003400*    02/20/96 RAP   SI-0356  GROUP-BY-PRODUCT REWRITTEN TO USE A
003500*                            SORT WITH INPUT/OUTPUT PROCEDURES,
003600*                            WAS A NESTED COMPARE LOOP ON THE
003700*                            RAW REQUEST LINES
003800*    06/09/99 LMS   SI-Y2K1  CENTURY REVIEW - WS-SALE-STAMP NOW
003900*                            CCYYMMDDHHMMSS THROUGHOUT
004000*    01/14/00 WDK   SI-0431  REJECTS LINE WHEN SUMMED QUANTITY
004100*                            EXCEEDS ON-HAND STOCK (WAS CHECKING
004200*                            EACH RAW LINE SEPARATELY, SO TWO
004300*                            PARTIAL LINES COULD OVERSELL)
004400*    02/03/00 WDK   SI-0437  FD RECORDS FOR SALECROUT/SALEDTL
004500*                            CHANGED TO GENERIC BUFFERS, WORKING-
004600*                            STORAGE NOW HOLDS THE ONLY COPY OF
004700*                            SALEHDR/SALEDTL FIELD NAMES - WAS
004800*                            DUPLICATING THEM UNDER RENAMED 01S
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT SALECRIN  ASSIGN TO UT-S-SALECRIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS WS-SALECRIN-STATUS.
006500
006600     SELECT SALECROUT ASSIGN TO UT-S-SALECROUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS WS-SALECROUT-STATUS.
006900
007000     SELECT SALEDTL-FILE ASSIGN TO UT-S-SALEDTL
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS WS-SALEDTL-STATUS.
007300
007400     SELECT SALECRERR ASSIGN TO UT-S-SALECRERR
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WS-SALECRERR-STATUS.
007700
007800     SELECT CUSTMSTR  ASSIGN TO CUSTMSTR
007900         ORGANIZATION IS RELATIVE
008000         ACCESS MODE  IS RANDOM
008100         RELATIVE KEY IS WS-CUSTMSTR-RELKEY
008200         FILE STATUS  IS WS-CUSTMSTR-STATUS.
008300
008400     SELECT PRODMSTR  ASSIGN TO PRODMSTR
008500         ORGANIZATION IS RELATIVE
008600         ACCESS MODE  IS RANDOM
008700         RELATIVE KEY IS WS-PRODMSTR-RELKEY
008800         FILE STATUS  IS WS-PRODMSTR-STATUS.
008900
009000     SELECT SLR-SORT-FILE ASSIGN TO UT-S-SLRSORT.
009100
009200 DATA DIVISION.
009300
009400 FILE SECTION.
009500
009600 FD  SALECRIN
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     DATA RECORD IS SALECRIN-REC.
010000 01  SALECRIN-REC                     PIC X(80).
010100
010200 FD  SALECROUT
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 340 CHARACTERS
010500     DATA RECORD IS SALECROUT-REC.
010600 01  SALECROUT-REC                    PIC X(340).
010700
010800 FD  SALEDTL-FILE
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 60 CHARACTERS
011100     DATA RECORD IS SALEDTL-REC.
011200 01  SALEDTL-REC                      PIC X(60).
011300
011400 FD  SALECRERR
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 133 CHARACTERS
011700     DATA RECORD IS SALECRERR-REC.
011800 01  SALECRERR-REC                    PIC X(133).
011900
012000 FD  CUSTMSTR
012100     RECORD CONTAINS 289 CHARACTERS
012200     DATA RECORD IS CM-CUSTOMER-MASTER-RECORD.
012300 01  CM-CUSTOMER-MASTER-RECORD        PIC X(289).
012400
012500 FD  PRODMSTR
012600     RECORD CONTAINS 450 CHARACTERS
012700     DATA RECORD IS PM-PRODUCT-MASTER-RECORD.
012800 01  PM-PRODUCT-MASTER-RECORD         PIC X(450).
012900
013000 SD  SLR-SORT-FILE
013100     RECORD CONTAINS 21 CHARACTERS
013200     DATA RECORD IS SLR-SORT-WORK.
013300 01  SLR-SORT-WORK.
013400     05  SLR-SRT-PRODUCT-ID           PIC S9(9).
013500     05  SLR-SRT-QTY                  PIC S9(8).
013600     05  FILLER                       PIC X(04).
013700
013800 WORKING-STORAGE SECTION.
013900
014000 COPY SALEHDR.
014100 COPY SALEDTL.
014200 COPY CUSTMSTR.
014300 COPY PRODMSTR.
014400
014500 01  PROGRAM-INDICATOR-SWITCHES.
014600     05  WS-EOF-SALECRIN-SW           PIC X(03)  VALUE 'NO '.
014700         88  EOF-SALECRIN                          VALUE 'YES'.
014800     05  WS-EOSORT-SW                 PIC X(03)  VALUE 'NO '.
014900         88  EOSORT                                 VALUE 'YES'.
015000     05  WS-REQUEST-OK-SW             PIC X(03)  VALUE 'NO '.
015100         88  REQUEST-OK                             VALUE 'YES'.
015200
015300 01  WS-FILE-STATUS-CODES.
015400     05  WS-SALECRIN-STATUS           PIC X(02).
015500         88  SALECRIN-EOF                           VALUE '10'.
015600     05  WS-SALECROUT-STATUS          PIC X(02).
015700     05  WS-SALEDTL-STATUS            PIC X(02).
015800     05  WS-SALECRERR-STATUS          PIC X(02).
015900     05  WS-CUSTMSTR-STATUS           PIC X(02).
016000         88  CUSTMSTR-FOUND                         VALUE '00'.
016100     05  WS-PRODMSTR-STATUS           PIC X(02).
016200         88  PRODMSTR-FOUND                         VALUE '00'.
016300
016400 01  WS-RELATIVE-KEYS                 COMP-3.
016500     05  WS-CUSTMSTR-RELKEY           PIC S9(9).
016600     05  WS-PRODMSTR-RELKEY           PIC S9(9).
016700
016800 01  WS-ACCUMULATORS.
016900     05  WS-SALE-RD-CTR               PIC S9(7)  COMP-3 VALUE 0.
017000     05  WS-SALE-CREATED-CTR          PIC S9(7)  COMP-3 VALUE 0.
017100     05  WS-SALE-REJECT-CTR           PIC S9(7)  COMP-3 VALUE 0.
017200     05  WS-NEXT-SALE-ID              PIC S9(9)  COMP-3 VALUE 0.
017300     05  WS-NEXT-SD-ID                PIC S9(9)  COMP-3 VALUE 0.
017400     05  WS-LINE-X                    PIC S9(4)  COMP   VALUE 0.
017500     05  WS-LINE-COUNT                PIC S9(4)  COMP   VALUE 0.
017600     05  WS-PROD-COUNT                PIC S9(4)  COMP   VALUE 0.
017700     05  WS-PREV-PRODUCT-ID           PIC S9(9)         VALUE 0.
017800     05  WS-RUN-TOTAL                 PIC S9(10)V9(2)   VALUE 0.
017900
018000 01  WS-CURRENT-DATE-TIME.
018100     05  WS-TODAY-6                   PIC 9(6).
018200     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
018300         10  WS-TODAY-YY              PIC 9(2).
018400         10  WS-TODAY-MM              PIC 9(2).
018500         10  WS-TODAY-DD              PIC 9(2).
018600     05  WS-TODAY-CCYY                PIC 9(4).
018700     05  WS-SALE-STAMP                PIC X(14).
018800     05  WS-SALE-STAMP-R  REDEFINES WS-SALE-STAMP.
018900         10  WS-SALE-STAMP-CCYYMMDD   PIC 9(8).
019000         10  WS-SALE-STAMP-HHMMSS     PIC 9(6).
019100
019200*    DISTINCT-PRODUCT TABLE BUILT BY THE SORT OUTPUT PROCEDURE -
019300*    ONE ENTRY PER DISTINCT PRODUCT ON THE REQUEST, ASCENDING BY
019400*    PRODUCT-ID, QUANTITIES NETTED ACROSS REPEATED LINES.
019500 01  WS-PROD-LINE-TABLE.
019600     05  WS-PL-ENTRY OCCURS 200 TIMES
019700             INDEXED BY WS-PL-X.
019800         10  WS-PL-PRODUCT-ID         PIC S9(9).
019900         10  WS-PL-QTY                PIC S9(8).
020000         10  WS-PL-UNIT-PRICE         PIC S9(8)V9(2).
020100         10  WS-PL-SUBTOTAL           PIC S9(8)V9(2).
020200
020300 01  WS-REJECT-REASON                 PIC X(60).
020400
020500 01  ERROR-RECORD-EL.
020600     05  EL-SALE-LINE-NBR             PIC 9(4).
020700     05  FILLER                       PIC X(02)  VALUE SPACES.
020800     05  EL-REASON                    PIC X(60).
020900     05  FILLER                       PIC X(67).
021000
021100 01  DISPLAY-LINE.
021200     05  DISP-MESSAGE                 PIC X(45).
021300     05  DISP-VALUE                   PIC ZZZZ9.
021400
021500 PROCEDURE DIVISION.
021600
021700 000-MAINLINE SECTION.
021800
021900     OPEN INPUT  SALECRIN
022000          OUTPUT SALECROUT
022100          OUTPUT SALEDTL-FILE
022200          OUTPUT SALECRERR
022300          I-O    CUSTMSTR
022400          I-O    PRODMSTR.
022500     PERFORM 800-READ-REQUEST-HEADER THRU
022600             800-READ-REQUEST-HEADER-EXIT.
022700     PERFORM 200-PRSS-SALE-REQUESTS THRU
022800             200-PRSS-SALE-REQUESTS-EXIT
022900         UNTIL EOF-SALECRIN.
023000     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
023100     CLOSE SALECRIN SALECROUT SALEDTL-FILE SALECRERR
023200           CUSTMSTR PRODMSTR.
023300     MOVE ZERO TO RETURN-CODE.
023400     GOBACK.
023500
023600 200-PRSS-SALE-REQUESTS.
023700
023800     PERFORM 214-CK-REQUEST THRU 214-CK-REQUEST-EXIT.
023900     IF REQUEST-OK
024000         PERFORM 230-CREATE-SALE THRU 230-CREATE-SALE-EXIT
024100         ADD 1 TO WS-SALE-CREATED-CTR
024200     ELSE
024300         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
024400         ADD 1 TO WS-SALE-REJECT-CTR
024500     END-IF.
024600     PERFORM 800-READ-REQUEST-HEADER THRU
024700             800-READ-REQUEST-HEADER-EXIT.
024800
024900 200-PRSS-SALE-REQUESTS-EXIT.
025000     EXIT.
025100
025200*    VALIDATES THE REQUEST HEADER, GROUPS ITS LINES BY PRODUCT
025300*    (220), THEN CHECKS EVERY DISTINCT GROUPED LINE (224).
025400 214-CK-REQUEST.
025500
025600     MOVE 'YES' TO WS-REQUEST-OK-SW.
025700     MOVE SPACES TO WS-REJECT-REASON.
025800     IF SREQ-LINE-COUNT IS NOT GREATER THAN ZERO
025900         MOVE 'NO ' TO WS-REQUEST-OK-SW
026000         MOVE 'EMPTY ITEM LIST' TO WS-REJECT-REASON
026100     ELSE
026200         PERFORM 216-CK-CUSTOMER THRU 216-CK-CUSTOMER-EXIT
026300         IF REQUEST-OK
026400             PERFORM 220-GROUP-PRODUCT-LINES THRU
026500                     220-GROUP-PRODUCT-LINES-EXIT
026600         END-IF
026700         IF REQUEST-OK
026800             PERFORM 224-CK-GROUPED-LINES THRU
026900                     224-CK-GROUPED-LINES-EXIT
027000         END-IF
027100     END-IF.
027200
027300 214-CK-REQUEST-EXIT.
027400     EXIT.
027500
027600 216-CK-CUSTOMER.
027700
027800     MOVE SREQ-CUSTOMER-ID TO WS-CUSTMSTR-RELKEY.
027900     READ CUSTMSTR
028000         INVALID KEY MOVE 'NO ' TO WS-CUSTMSTR-STATUS.
028100     IF NOT CUSTMSTR-FOUND
028200         MOVE 'NO ' TO WS-REQUEST-OK-SW
028300         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
028400     END-IF.
028500
028600 216-CK-CUSTOMER-EXIT.
028700     EXIT.
028800
028900*    SORTS THE REQUEST'S OWN LINE CARDS (STILL SITTING ON
029000*    SALECRIN, RIGHT AFTER THE HEADER JUST READ) ASCENDING BY
029100*    PRODUCT-ID SO THE OUTPUT PROCEDURE'S CONTROL BREAK CAN NET
029200*    REPEATED PRODUCTS INTO ONE ENTRY APIECE IN WS-PROD-LINE-
029300*    TABLE - SAME SHAPE AS THE CUSTOMER-BREAK SORT USED ON THE
029400*    BILLING RUN, APPLIED HERE TO PRODUCT-ID INSTEAD.
029500 220-GROUP-PRODUCT-LINES.
029600
029700     MOVE ZERO TO WS-PROD-COUNT.
029800     SORT SLR-SORT-FILE
029900         ON ASCENDING KEY SLR-SRT-PRODUCT-ID
030000         INPUT PROCEDURE  300-SRT-INPUT-PROCD THRU 300-SRT-EXIT
030100         OUTPUT PROCEDURE 350-SRT-OUTPUT-PROCD THRU 350-SRT-EXIT.
030200
030300 220-GROUP-PRODUCT-LINES-EXIT.
030400     EXIT.
030500
030600 224-CK-GROUPED-LINES.
030700
030800     MOVE ZERO TO WS-RUN-TOTAL.
030900     PERFORM 226-CK-ONE-GROUPED-LINE THRU
031000             226-CK-ONE-GROUPED-LINE-EXIT
031100         VARYING WS-PL-X FROM 1 BY 1
031200         UNTIL WS-PL-X > WS-PROD-COUNT OR NOT REQUEST-OK.
031300
031400 224-CK-GROUPED-LINES-EXIT.
031500     EXIT.
031600
031700*    LOOKS UP THE PRODUCT, CONFIRMS ENOUGH STOCK FOR THE NETTED
031800*    QUANTITY, AND SNAPSHOTS TODAY'S PRICE AS THE LINE'S UNIT
031900*    PRICE - THE PRICE ON A COMPLETED SALE NEVER MOVES AGAIN
032000*    EVEN IF PRODMSTR IS REPRICED LATER.
032100 226-CK-ONE-GROUPED-LINE.
032200
032300     MOVE WS-PL-PRODUCT-ID (WS-PL-X) TO WS-PRODMSTR-RELKEY.
032400     READ PRODMSTR INTO PRODUCT-MASTER-RECORD
032500         INVALID KEY MOVE 'NO ' TO WS-PRODMSTR-STATUS.
032600     IF NOT PRODMSTR-FOUND
032700         MOVE 'NO ' TO WS-REQUEST-OK-SW
032800         MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-REASON
032900     ELSE
033000         IF WS-PL-QTY (WS-PL-X) IS GREATER THAN PROD-STOCK
033100             MOVE 'NO ' TO WS-REQUEST-OK-SW
033200             MOVE 'INSUFFICIENT STOCK FOR PRODUCT'
033300                 TO WS-REJECT-REASON
033400         ELSE
033500             MOVE PROD-PRICE TO WS-PL-UNIT-PRICE (WS-PL-X)
033600             COMPUTE WS-PL-SUBTOTAL (WS-PL-X) ROUNDED =
033700                 PROD-PRICE * WS-PL-QTY (WS-PL-X)
033800             ADD WS-PL-SUBTOTAL (WS-PL-X) TO WS-RUN-TOTAL
033900         END-IF
034000     END-IF.
034100
034200 226-CK-ONE-GROUPED-LINE-EXIT.
034300     EXIT.
034400
034500 230-CREATE-SALE.
034600
034700     ADD 1 TO WS-NEXT-SALE-ID.
034800     PERFORM 240-BUILD-HEADER THRU 240-BUILD-HEADER-EXIT.
034900     PERFORM 244-APPLY-ONE-LINE THRU 244-APPLY-ONE-LINE-EXIT
035000         VARYING WS-PL-X FROM 1 BY 1
035100         UNTIL WS-PL-X > WS-PROD-COUNT.
035200     MOVE WS-RUN-TOTAL TO SALE-TOTAL-AMT.
035300     MOVE SALE-HEADER-RECORD TO SALECROUT-REC.
035400     WRITE SALECROUT-REC.
035500
035600 230-CREATE-SALE-EXIT.
035700     EXIT.
035800
035900 240-BUILD-HEADER.
036000
036100     MOVE SPACES TO SALE-HEADER-RECORD.
036200     MOVE WS-NEXT-SALE-ID         TO SALE-ID.
036300     MOVE WS-SALE-STAMP           TO SALE-DATE.
036400     MOVE 'ACTIVE'                TO SALE-STATUS.
036500     MOVE SREQ-CUSTOMER-ID        TO SALE-CUSTOMER-ID.
036600     MOVE ZERO                    TO SALE-VOIDED-BY.
036700     MOVE SPACES                  TO SALE-VOID-REASON.
036800     MOVE SPACES                  TO SALE-VOIDED-AT.
036900
037000 240-BUILD-HEADER-EXIT.
037100     EXIT.
037200
037300*    DECREMENTS STOCK FOR THE DISTINCT PRODUCT AND WRITES ITS
037400*    SALE-DETAIL-RECORD LINE.  PRODMSTR IS RE-READ HERE (RATHER
037500*    THAN TRUSTING THE 226 SNAPSHOT) SO THE REWRITE IS ALWAYS
037600*    BUILT FROM THE CURRENT MASTER RECORD.
037700 244-APPLY-ONE-LINE.
037800
037900     MOVE WS-PL-PRODUCT-ID (WS-PL-X) TO WS-PRODMSTR-RELKEY.
038000     READ PRODMSTR INTO PRODUCT-MASTER-RECORD.
038100     COMPUTE PROD-STOCK = PROD-STOCK - WS-PL-QTY (WS-PL-X).
038200     REWRITE PM-PRODUCT-MASTER-RECORD FROM PRODUCT-MASTER-RECORD.
038300     ADD 1 TO WS-NEXT-SD-ID.
038400     MOVE SPACES                  TO SALE-DETAIL-RECORD.
038500     MOVE WS-NEXT-SD-ID           TO SD-ID.
038600     MOVE WS-NEXT-SALE-ID         TO SD-SALE-ID.
038700     MOVE WS-PL-PRODUCT-ID (WS-PL-X)   TO SD-PRODUCT-ID.
038800     MOVE WS-PL-QTY (WS-PL-X)          TO SD-QTY.
038900     MOVE WS-PL-UNIT-PRICE (WS-PL-X)   TO SD-UNIT-PRICE.
039000     MOVE WS-PL-SUBTOTAL (WS-PL-X)     TO SD-SUBTOTAL.
039100     MOVE SALE-DETAIL-RECORD TO SALEDTL-REC.
039200     WRITE SALEDTL-REC.
039300
039400 244-APPLY-ONE-LINE-EXIT.
039500     EXIT.
039600
039700 300-SRT-INPUT-PROCD.
039800
039900     PERFORM 310-READ-AND-RELEASE THRU 310-READ-AND-RELEASE-EXIT
040000         VARYING WS-LINE-X FROM 1 BY 1
040100         UNTIL WS-LINE-X > SREQ-LINE-COUNT.
040200
040300 300-SRT-EXIT.
040400     EXIT.
040500
040600 310-READ-AND-RELEASE.
040700
040800     PERFORM 800-READ-DETAIL-LINE THRU 800-READ-DETAIL-LINE-EXIT.
040900     MOVE SLR-PRODUCT-ID       TO SLR-SRT-PRODUCT-ID.
041000     MOVE SLR-QTY              TO SLR-SRT-QTY.
041100     RELEASE SLR-SORT-WORK.
041200
041300 310-READ-AND-RELEASE-EXIT.
041400     EXIT.
041500
041600*    CONTROL-BREAK ON PRODUCT-ID OVER THE NOW-SORTED LINES -
041700*    ADJACENT EQUAL KEYS NET INTO THE SAME WS-PROD-LINE-TABLE
041800*    ENTRY, A NEW KEY OPENS A NEW ENTRY.
041900 350-SRT-OUTPUT-PROCD.
042000
042100     MOVE ZERO TO WS-PREV-PRODUCT-ID.
042200     MOVE 'NO ' TO WS-EOSORT-SW.
042300     RETURN SLR-SORT-FILE INTO SLR-SORT-WORK
042400         AT END MOVE 'YES' TO WS-EOSORT-SW.
042500     PERFORM 352-PRSS-SORTD-LINE THRU 352-PRSS-SORTD-LINE-EXIT
042600         UNTIL EOSORT.
042700
042800 350-SRT-EXIT.
042900     EXIT.
043000
043100 352-PRSS-SORTD-LINE.
043200
043300     IF SLR-SRT-PRODUCT-ID IS NOT EQUAL TO WS-PREV-PRODUCT-ID
043400         SET WS-PL-X TO WS-PROD-COUNT
043500         SET WS-PL-X UP BY 1
043600         ADD 1 TO WS-PROD-COUNT
043700         MOVE SLR-SRT-PRODUCT-ID TO WS-PL-PRODUCT-ID (WS-PL-X)
043800         MOVE SLR-SRT-QTY        TO WS-PL-QTY (WS-PL-X)
043900         MOVE SLR-SRT-PRODUCT-ID TO WS-PREV-PRODUCT-ID
044000     ELSE
044100         ADD SLR-SRT-QTY TO WS-PL-QTY (WS-PL-X)
044200     END-IF.
044300     RETURN SLR-SORT-FILE INTO SLR-SORT-WORK
044400         AT END MOVE 'YES' TO WS-EOSORT-SW.
044500
044600 352-PRSS-SORTD-LINE-EXIT.
044700     EXIT.
044800
044900 550-DISPLAY-PROG-DIAG.
045000
045100     DISPLAY '****     SALECRT RUNNING    ****'.
045200     MOVE 'SALE REQUESTS READ                           '
045300         TO DISP-MESSAGE.
045400     MOVE WS-SALE-RD-CTR TO DISP-VALUE.
045500     DISPLAY DISPLAY-LINE.
045600     MOVE 'SALES CREATED                                 '
045700         TO DISP-MESSAGE.
045800     MOVE WS-SALE-CREATED-CTR TO DISP-VALUE.
045900     DISPLAY DISPLAY-LINE.
046000     MOVE 'SALE REQUESTS REJECTED                        '
046100         TO DISP-MESSAGE.
046200     MOVE WS-SALE-REJECT-CTR TO DISP-VALUE.
046300     DISPLAY DISPLAY-LINE.
046400     DISPLAY '****     SALECRT EOJ        ****'.
046500
046600 550-DISPLAY-PROG-DIAG-EXIT.
046700     EXIT.
046800
046900 700-ERROR-DISPLAY.
047000
047100     MOVE SPACES TO ERROR-RECORD-EL.
047200     MOVE WS-NEXT-SALE-ID TO EL-SALE-LINE-NBR.
047300     MOVE WS-REJECT-REASON TO EL-REASON.
047400     MOVE ERROR-RECORD-EL TO SALECRERR-REC.
047500     WRITE SALECRERR-REC.
047600     DISPLAY WS-REJECT-REASON.
047700
047800 700-ERROR-DISPLAY-EXIT.
047900     EXIT.
048000
048100 800-READ-REQUEST-HEADER.
048200
048300     READ SALECRIN INTO SALE-REQUEST-RECORD
048400         AT END
048500             MOVE 'YES' TO WS-EOF-SALECRIN-SW
048600             GO TO 800-READ-REQUEST-HEADER-EXIT.
048700     ADD 1 TO WS-SALE-RD-CTR.
048800     PERFORM 805-GET-CURRENT-DATE THRU 805-GET-CURRENT-DATE-EXIT.
048900
049000 800-READ-REQUEST-HEADER-EXIT.
049100     EXIT.
049200
049300*    WINDOWS THE 2-DIGIT YEAR FROM ACCEPT FROM DATE INTO A
049400*    4-DIGIT CENTURY (PIVOT 50) PER THE SI-Y2K1 CENTURY PROJECT.
049500 805-GET-CURRENT-DATE.
049600
049700     ACCEPT WS-TODAY-6 FROM DATE.
049800     IF WS-TODAY-YY IS LESS THAN 50
049900         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
050000     ELSE
050100         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
050200     END-IF.
050300     STRING WS-TODAY-CCYY WS-TODAY-MM WS-TODAY-DD
050400         DELIMITED BY SIZE INTO WS-SALE-STAMP-CCYYMMDD.
050500     ACCEPT WS-SALE-STAMP-HHMMSS FROM TIME.
050600
050700 805-GET-CURRENT-DATE-EXIT.
050800     EXIT.
050900
051000 800-READ-DETAIL-LINE.
051100
051200     READ SALECRIN INTO SALE-LINE-REQUEST-RECORD
051300         AT END MOVE 'YES' TO WS-EOF-SALECRIN-SW.
051400
051500 800-READ-DETAIL-LINE-EXIT.
051600     EXIT.
