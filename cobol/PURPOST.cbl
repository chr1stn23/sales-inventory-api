000100****************************************************************
000200* PROGRAM:  PURPOST
000300*           SALES/INVENTORY SUBSYSTEM - PURCHASE POSTING
000400*
000500* AUTHOR :  R. PELLETIER
000600*           SYSTEMS & PROGRAMMING
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PURPOST.
001000 AUTHOR.        R. PELLETIER.
001100 INSTALLATION.  SYSTEMS & PROGRAMMING.
001200 DATE-WRITTEN.  09/20/94.
001300 DATE-COMPILED.
001400 SECURITY.      NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*REMARKS.
001800*
001900*    DRIVES DRAFT PURCHASES TO POSTED STATUS.  THE INPUT FEED
002000*    (PPOSTIN) CARRIES ONE POST-REQUEST-HEADER CARD FOLLOWED BY
002100*    ITS BATCH-ALLOCATION CARDS, ONE PER PRODUCT-BATCH LINE
002200*    SUPPLIED FOR THE PURCHASE.  FOR EACH REQUEST, LOCATES THE
002300*    PURCHASE ON PURCHMST, PULLS ITS ITEMS FROM PURCHITM,
002400*    MATCHES THEM AGAINST THE SUPPLIED ALLOCATION CARDS, BUILDS
002500*    ONE OR MORE PRODUCT-BATCH ROWS PER ITEM, RAISES STOCK AND
002600*    WRITES AN INVENTORY-MOVEMENT LEDGER ENTRY (EVENT
002700*    PURCHASE-IN) FOR THE RUN.  RE-POSTING AN ALREADY-POSTED
002800*    PURCHASE IS A NO-OP.
002900*-----------------------------------------------------------------
003000*    MAINTENANCE HISTORY
003100*    DATE     INIT  REQ#     DESCRIPTION
003200*    -------- ----  -------  ----------------------------------
003300*    09/20/94 RAP   SI-0302  ORIGINAL PROGRAM
003400*    02/20/96 RAP   SI-0355  ADDED BATCH ALLOCATION (PERISHABLES)
003500*                            AND INVENTORY-MOVEMENT LEDGER OUTPUT
003600*    08/11/97 RAP   SI-0391  AUTO-BATCH NON-PERISHABLE ITEMS WITH
003700*                            NO ALLOCATION CARDS SUPPLIED
003800*    06/09/99 LMS   SI-Y2K1  CENTURY REVIEW - WS-POST-STAMP NOW
003900*                            CCYYMMDDHHMMSS THROUGHOUT
004000*    01/14/00 WDK   SI-0430  REJECTS POST REQUEST WHEN ITEM-ID SET
004100*                            ON REQUEST DOES NOT MATCH PURCHASE'S
004200*                            OWN ITEM SET EXACTLY
004300*    02/03/00 WDK   SI-0437  FD RECORD FOR PURCHITM-FILE CHANGED
004400*                            TO A GENERIC BUFFER AND THE WORKING-
004500*                            STORAGE COPY OF PURCHITM NO LONGER
004600*                            CARRIES A REPLACING CLAUSE - WAS
004700*                            DUPLICATING PURCHASE-ITEM-RECORD AND
004800*                            ITS PI- FIELDS UNDER ITS OWN COPY
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT PPOSTIN  ASSIGN TO UT-S-PPOSTIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS WS-PPOSTIN-STATUS.
006500
006600     SELECT PURCHITM-FILE ASSIGN TO UT-S-PURCHITM
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS WS-PURCHITM-STATUS.
006900
007000     SELECT PRODBTCH ASSIGN TO PRODBTCH
007100         ORGANIZATION IS RELATIVE
007200         ACCESS MODE  IS RANDOM
007300         RELATIVE KEY IS WS-PRODBTCH-RELKEY
007400         FILE STATUS  IS WS-PRODBTCH-STATUS.
007500
007600     SELECT INVMOVHD ASSIGN TO UT-S-INVMOVHD
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-INVMOVHD-STATUS.
007900
008000     SELECT INVMOVIT ASSIGN TO UT-S-INVMOVIT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS  IS WS-INVMOVIT-STATUS.
008300
008400     SELECT PURCHMST ASSIGN TO PURCHMST
008500         ORGANIZATION IS RELATIVE
008600         ACCESS MODE  IS RANDOM
008700         RELATIVE KEY IS WS-PURCHMST-RELKEY
008800         FILE STATUS  IS WS-PURCHMST-STATUS.
008900
009000     SELECT PRODMSTR ASSIGN TO PRODMSTR
009100         ORGANIZATION IS RELATIVE
009200         ACCESS MODE  IS RANDOM
009300         RELATIVE KEY IS WS-PRODMSTR-RELKEY
009400         FILE STATUS  IS WS-PRODMSTR-STATUS.
009500
009600 DATA DIVISION.
009700
009800 FILE SECTION.
009900
010000 FD  PPOSTIN
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 80 CHARACTERS
010300     DATA RECORD IS PPOSTIN-REC.
010400 01  PPOSTIN-REC                      PIC X(80).
010500
010600 FD  PURCHITM-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 60 CHARACTERS
010900     DATA RECORD IS PURCHITM-REC.
011000 01  PURCHITM-REC                     PIC X(60).
011100
011200 FD  PRODBTCH
011300     RECORD CONTAINS 170 CHARACTERS
011400     DATA RECORD IS PB-PRODUCT-BATCH-RECORD.
011500 01  PB-PRODUCT-BATCH-RECORD          PIC X(170).
011600
011700 FD  INVMOVHD
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 320 CHARACTERS
012000     DATA RECORD IS INVENTORY-MOVEMENT-RECORD.
012100 COPY INVMOVHD.
012200
012300 FD  INVMOVIT
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 60 CHARACTERS
012600     DATA RECORD IS INVENTORY-MOVEMENT-ITEM-RECORD.
012700 COPY INVMOVIT.
012800
012900 FD  PURCHMST
013000     RECORD CONTAINS 700 CHARACTERS
013100     DATA RECORD IS PM-PURCHASE-HEADER-RECORD.
013200 01  PM-PURCHASE-HEADER-RECORD        PIC X(700).
013300
013400 FD  PRODMSTR
013500     RECORD CONTAINS 450 CHARACTERS
013600     DATA RECORD IS PM-PRODUCT-MASTER-RECORD.
013700 01  PM-PRODUCT-MASTER-RECORD         PIC X(450).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 COPY PURCHHDR.
014200 COPY PRODMSTR.
014300 COPY PRODBTCH.
014400 01  PROGRAM-INDICATOR-SWITCHES.
014500     05  WS-EOF-PPOSTIN-SW            PIC X(03)  VALUE 'NO '.
014600         88  EOF-PPOSTIN                           VALUE 'YES'.
014700     05  WS-POST-OK-SW                PIC X(03)  VALUE 'NO '.
014800         88  POST-OK                                VALUE 'YES'.
014900     05  WS-ALREADY-POSTED-SW         PIC X(03)  VALUE 'NO '.
015000         88  ALREADY-POSTED                         VALUE 'YES'.
015100     05  WS-FOUND-SW                  PIC X(03)  VALUE 'NO '.
015200         88  ITEM-FOUND                             VALUE 'YES'.
015300
015400 01  WS-FILE-STATUS-CODES.
015500     05  WS-PPOSTIN-STATUS            PIC X(02).
015600     05  WS-PURCHITM-STATUS           PIC X(02).
015700         88  PURCHITM-EOF                           VALUE '10'.
015800     05  WS-PRODBTCH-STATUS           PIC X(02).
015900     05  WS-INVMOVHD-STATUS           PIC X(02).
016000     05  WS-INVMOVIT-STATUS           PIC X(02).
016100     05  WS-PURCHMST-STATUS           PIC X(02).
016200         88  PURCHMST-FOUND                         VALUE '00'.
016300     05  WS-PRODMSTR-STATUS           PIC X(02).
016400         88  PRODMSTR-FOUND                         VALUE '00'.
016500
016600 01  WS-RELATIVE-KEYS                 COMP-3.
016700     05  WS-PURCHMST-RELKEY           PIC S9(9).
016800     05  WS-PRODMSTR-RELKEY           PIC S9(9).
016900     05  WS-PRODBTCH-RELKEY           PIC S9(9).
017000
017100 01  WS-ACCUMULATORS.
017200     05  WS-REQ-RD-CTR                PIC S9(7)  COMP-3 VALUE 0.
017300     05  WS-PUR-POSTED-CTR            PIC S9(7)  COMP-3 VALUE 0.
017400     05  WS-PUR-SKIPPED-CTR           PIC S9(7)  COMP-3 VALUE 0.
017500     05  WS-PUR-REJECT-CTR            PIC S9(7)  COMP-3 VALUE 0.
017600     05  WS-NEXT-PB-ID                PIC S9(9)  COMP-3 VALUE 0.
017700     05  WS-NEXT-IM-ID                PIC S9(9)  COMP-3 VALUE 0.
017800     05  WS-NEXT-IMI-ID               PIC S9(9)  COMP-3 VALUE 0.
017900     05  WS-ITEM-IX                   PIC S9(4)  COMP   VALUE 0.
018000     05  WS-BATCH-IX                  PIC S9(4)  COMP   VALUE 0.
018100     05  WS-PROD-IX                   PIC S9(4)  COMP   VALUE 0.
018200     05  WS-ITEM-COUNT                PIC S9(4)  COMP   VALUE 0.
018300     05  WS-BATCH-COUNT               PIC S9(4)  COMP   VALUE 0.
018400     05  WS-PROD-COUNT                PIC S9(4)  COMP   VALUE 0.
018500     05  WS-BATCH-QTY-SUM             PIC S9(8)         VALUE 0.
018600
018700 01  WS-CURRENT-DATE-TIME.
018800     05  WS-TODAY-6                   PIC 9(6).
018900     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
019000         10  WS-TODAY-YY              PIC 9(2).
019100         10  WS-TODAY-MM              PIC 9(2).
019200         10  WS-TODAY-DD              PIC 9(2).
019300     05  WS-TODAY-CCYY                PIC 9(4).
019400     05  WS-POST-STAMP                PIC X(14).
019500     05  WS-POST-STAMP-R  REDEFINES WS-POST-STAMP.
019600         10  WS-POST-STAMP-CCYYMMDD   PIC 9(8).
019700         10  WS-POST-STAMP-HHMMSS     PIC 9(6).
019800
019900 01  WS-REJECT-REASON                 PIC X(60).
020000
020100*    POST-REQUEST-HEADER-CARD - FIRST RECORD OF EACH REQUEST ON
020200*    PPOSTIN, GIVING THE PURCHASE TO POST AND HOW MANY BATCH-
020300*    ALLOCATION CARDS FOLLOW IT.
020400 01  WS-POST-REQUEST-HEADER.
020500     05  WS-PREQ-PURCHASE-ID          PIC S9(9).
020600     05  WS-PREQ-POSTED-BY            PIC S9(9).
020700     05  WS-PREQ-CARD-COUNT           PIC S9(4).
020800
020900 COPY PURCHITM.
021000
021100 01  WS-BATCH-CARD-TABLE.
021200     05  WS-BATCH-CARD OCCURS 500 TIMES
021300             INDEXED BY WS-BATCH-X.
021400         10  WS-BC-PURCHASE-ITEM-ID   PIC S9(9).
021500         10  WS-BC-BATCH-CODE         PIC X(80).
021600         10  WS-BC-EXPIRES-AT         PIC X(14).
021700         10  WS-BC-QTY                PIC S9(8).
021800
021900*    ITEM TABLE - THE PURCHASE'S OWN ITEM LINES, RELOADED FROM
022000*    PURCHITM-FILE FOR EACH PURCHASE BEING POSTED.
022100 01  WS-ITEM-TABLE.
022200     05  WS-ITEM-ENTRY OCCURS 200 TIMES
022300             INDEXED BY WS-ITEM-X.
022400         10  WS-ITEM-PI-ID            PIC S9(9).
022500         10  WS-ITEM-PRODUCT-ID       PIC S9(9).
022600         10  WS-ITEM-QTY              PIC S9(8).
022700         10  WS-ITEM-UNIT-COST        PIC S9(8)V9(2).
022800
022900*    DISTINCT-PRODUCT TABLE, ACCUMULATED WHILE WALKING THE ITEM
023000*    TABLE, HOLDS THE BEFORE/AFTER STOCK PAIR FOR THE LEDGER.
023100 01  WS-PRODUCT-TABLE.
023200     05  WS-PROD-ENTRY OCCURS 200 TIMES
023300             INDEXED BY WS-PROD-X.
023400         10  WS-PROD-TBL-ID           PIC S9(9).
023500         10  WS-PROD-TBL-ADD-QTY      PIC S9(8).
023600         10  WS-PROD-TBL-PREV-STOCK   PIC S9(8).
023700         10  WS-PROD-TBL-NEW-STOCK    PIC S9(8).
023800
023900 01  WS-PENDING-ITEM-REC.
024000     05  WS-PEND-PRESENT-SW           PIC X(03)  VALUE 'NO '.
024100         88  PEND-ITEM-PRESENT                     VALUE 'YES'.
024200     05  WS-PEND-PI-ID                PIC S9(9).
024300     05  WS-PEND-PUR-ID               PIC S9(9).
024400     05  WS-PEND-PRODUCT-ID           PIC S9(9).
024500     05  WS-PEND-QTY                  PIC S9(8).
024600     05  WS-PEND-UNIT-COST            PIC S9(8)V9(2).
024700
024800 01  DISPLAY-LINE.
024900     05  DISP-MESSAGE                 PIC X(45).
025000     05  DISP-VALUE                   PIC ZZZZ9.
025100
025200 PROCEDURE DIVISION.
025300
025400 000-MAINLINE SECTION.
025500
025600     OPEN INPUT  PPOSTIN
025700          OUTPUT INVMOVHD
025800          OUTPUT INVMOVIT
025900          I-O    PURCHITM-FILE
026000          I-O    PRODBTCH
026100          I-O    PURCHMST
026200          I-O    PRODMSTR.
026300     PERFORM 802-READ-PURCHASE-ITEM THRU 802-READ-PURCHASE-ITEM-EX
026400     PERFORM 800-READ-POST-REQUEST THRU 800-READ-POST-REQUEST-EXIT
026500     PERFORM 200-PROCESS-ONE-REQUEST THRU
026600             200-PROCESS-ONE-REQUEST-EXIT
026700         UNTIL EOF-PPOSTIN.
026800     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
026900     CLOSE PPOSTIN INVMOVHD INVMOVIT PURCHITM-FILE PRODBTCH
027000           PURCHMST PRODMSTR.
027100     MOVE ZERO TO RETURN-CODE.
027200     GOBACK.
027300
027400 200-PROCESS-ONE-REQUEST.
027500
027600     MOVE WS-PREQ-PURCHASE-ID TO WS-PURCHMST-RELKEY.
027700     READ PURCHMST INTO PURCHASE-HEADER-RECORD
027800         INVALID KEY MOVE 'NO ' TO WS-PURCHMST-STATUS.
027900     MOVE 'NO ' TO WS-ALREADY-POSTED-SW.
028000     IF NOT PURCHMST-FOUND
028100         MOVE 'NO ' TO WS-POST-OK-SW
028200         MOVE 'PURCHASE NOT ON FILE' TO WS-REJECT-REASON
028300     ELSE
028400         MOVE 'YES' TO WS-POST-OK-SW
028500         IF PUR-STAT-POSTED
028600             MOVE 'YES' TO WS-ALREADY-POSTED-SW
028700         ELSE
028800             IF NOT PUR-STAT-DRAFT
028900                 MOVE 'NO ' TO WS-POST-OK-SW
029000                 MOVE 'PURCHASE NOT IN DRAFT STATUS'
029100                     TO WS-REJECT-REASON
029200             END-IF
029300         END-IF
029400     END-IF.
029500     IF ALREADY-POSTED
029600         ADD 1 TO WS-PUR-SKIPPED-CTR
029700         MOVE 'PURCHASE ALREADY POSTED - SKIPPED'
029800             TO WS-REJECT-REASON
029900         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
030000     ELSE
030100         IF NOT POST-OK
030200             PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
030300             ADD 1 TO WS-PUR-REJECT-CTR
030400         ELSE
030500             PERFORM 210-LOAD-ITEM-TABLE THRU
030600                     210-LOAD-ITEM-TABLE-EXIT
030700             PERFORM 810-LOAD-BATCH-CARDS THRU
030800                     810-LOAD-BATCH-CARDS-EXIT
030900             PERFORM 214-CK-ITEM-SET-MATCH THRU
031000                     214-CK-ITEM-SET-MATCH-EXIT
031100             IF POST-OK
031200                 PERFORM 230-POST-PURCHASE THRU
031300                         230-POST-PURCHASE-EXIT
031400             END-IF
031500             IF POST-OK
031600                 ADD 1 TO WS-PUR-POSTED-CTR
031700             ELSE
031800                 PERFORM 700-ERROR-DISPLAY THRU
031900                         700-ERROR-DISPLAY-EXIT
032000                 ADD 1 TO WS-PUR-REJECT-CTR
032100             END-IF
032200         END-IF
032300     END-IF.
032400     PERFORM 800-READ-POST-REQUEST THRU 800-READ-POST-REQUEST-EXIT
032500
032600 200-PROCESS-ONE-REQUEST-EXIT.
032700     EXIT.
032800
032900*    LOADS THE PURCHASE'S OWN ITEM LINES INTO WS-ITEM-TABLE.
033000*    PURCHITM-FILE IS READ ONCE, FORWARD-ONLY, FOR THE WHOLE RUN;
033100*    THE "PENDING" RECORD BUFFER LETS US LOOK ONE RECORD AHEAD
033200*    TO KNOW WHEN AN ITEM GROUP ENDS (SAME PATTERN CNTRLBRK USES
033300*    FOR ITS CONTROL-BREAK LOOK-AHEAD).
033400 210-LOAD-ITEM-TABLE.
033500
033600     MOVE ZERO TO WS-ITEM-COUNT.
033700     SET WS-ITEM-X TO 1.
033800     PERFORM 212-TAKE-ONE-ITEM THRU 212-TAKE-ONE-ITEM-EXIT
033900         UNTIL NOT PEND-ITEM-PRESENT OR
034000             WS-PEND-PUR-ID IS NOT EQUAL TO WS-PREQ-PURCHASE-ID.
034100
034200 210-LOAD-ITEM-TABLE-EXIT.
034300     EXIT.
034400
034500 212-TAKE-ONE-ITEM.
034600
034700     SET WS-ITEM-X TO WS-ITEM-COUNT.
034800     SET WS-ITEM-X UP BY 1.
034900     ADD 1 TO WS-ITEM-COUNT.
035000     MOVE WS-PEND-PI-ID        TO WS-ITEM-PI-ID (WS-ITEM-X).
035100     MOVE WS-PEND-PRODUCT-ID   TO WS-ITEM-PRODUCT-ID (WS-ITEM-X).
035200     MOVE WS-PEND-QTY          TO WS-ITEM-QTY (WS-ITEM-X).
035300     MOVE WS-PEND-UNIT-COST    TO WS-ITEM-UNIT-COST (WS-ITEM-X).
035400     PERFORM 802-READ-PURCHASE-ITEM THRU 802-READ-PURCHASE-ITEM-EX
035500
035600 212-TAKE-ONE-ITEM-EXIT.
035700     EXIT.
035800
035900*    THE REQUEST'S BATCH CARDS ARE TABLE-LOADED AT 810.  HERE WE
036000*    CHECK THE PI-ID SET THEY REFERENCE IS A SUBSET OF THE
036100*    PURCHASE'S OWN ITEM SET - ANY CARD NAMING AN UNKNOWN ITEM
036200*    REJECTS THE WHOLE REQUEST.
036300 214-CK-ITEM-SET-MATCH.
036400
036500     MOVE 'YES' TO WS-POST-OK-SW.
036600     PERFORM 216-CK-ONE-CARD-ITEM THRU 216-CK-ONE-CARD-ITEM-EXIT
036700         VARYING WS-BATCH-X FROM 1 BY 1
036800         UNTIL WS-BATCH-X > WS-PREQ-CARD-COUNT OR NOT POST-OK.
036900
037000 214-CK-ITEM-SET-MATCH-EXIT.
037100     EXIT.
037200
037300 216-CK-ONE-CARD-ITEM.
037400
037500     MOVE 'NO ' TO WS-FOUND-SW.
037600     SET WS-ITEM-X TO 1.
037700     SEARCH WS-ITEM-ENTRY
037800         AT END
037900             MOVE 'NO ' TO WS-POST-OK-SW
038000             MOVE 'BATCH CARD NAMES UNKNOWN ITEM'
038100                 TO WS-REJECT-REASON
038200         WHEN WS-ITEM-PI-ID (WS-ITEM-X) IS EQUAL TO
038300             WS-BC-PURCHASE-ITEM-ID (WS-BATCH-X)
038400             MOVE 'YES' TO WS-FOUND-SW
038500     END-SEARCH.
038600
038700 216-CK-ONE-CARD-ITEM-EXIT.
038800     EXIT.
038900
039000 230-POST-PURCHASE.
039100
039200     MOVE ZERO TO WS-PROD-COUNT.
039300     PERFORM 240-BUILD-BATCHES-FOR-ITEM THRU
039400             240-BUILD-BATCHES-FOR-ITEM-EXIT
039500         VARYING WS-ITEM-X FROM 1 BY 1
039600         UNTIL WS-ITEM-X > WS-ITEM-COUNT OR NOT POST-OK.
039700     IF POST-OK
039800         PERFORM 260-APPLY-STOCK-AND-LEDGER THRU
039900                 260-APPLY-STOCK-AND-LEDGER-EXIT
040000         PERFORM 280-MARK-PURCHASE-POSTED THRU
040100                 280-MARK-PURCHASE-POSTED-EXIT
040200     END-IF.
040300
040400 230-POST-PURCHASE-EXIT.
040500     EXIT.
040600
040700 240-BUILD-BATCHES-FOR-ITEM.
040800
040900     PERFORM 242-COUNT-ITEM-BATCH-CARDS THRU
041000             242-COUNT-ITEM-BATCH-CARDS-EXIT.
041100     IF WS-BATCH-COUNT IS EQUAL TO ZERO
041200         PERFORM 244-AUTO-BATCH-ITEM THRU 244-AUTO-BATCH-ITEM-EXIT
041300     ELSE
041400         PERFORM 246-VALIDATE-BATCH-CARDS THRU
041500                 246-VALIDATE-BATCH-CARDS-EXIT
041600         IF POST-OK
041700             PERFORM 248-WRITE-ITEM-BATCHES THRU
041800                     248-WRITE-ITEM-BATCHES-EXIT
041900         END-IF
042000     END-IF.
042100     IF POST-OK
042200         PERFORM 250-ACCUM-PRODUCT-QTY THRU
042300                 250-ACCUM-PRODUCT-QTY-EXIT
042400     END-IF.
042500
042600 240-BUILD-BATCHES-FOR-ITEM-EXIT.
042700     EXIT.
042800
042900 242-COUNT-ITEM-BATCH-CARDS.
043000
043100     MOVE ZERO TO WS-BATCH-COUNT.
043200     MOVE ZERO TO WS-BATCH-QTY-SUM.
043300     PERFORM 243-TALLY-ONE-CARD THRU 243-TALLY-ONE-CARD-EXIT
043400         VARYING WS-BATCH-X FROM 1 BY 1
043500         UNTIL WS-BATCH-X > WS-PREQ-CARD-COUNT.
043600
043700 242-COUNT-ITEM-BATCH-CARDS-EXIT.
043800     EXIT.
043900
044000 243-TALLY-ONE-CARD.
044100
044200     IF WS-BC-PURCHASE-ITEM-ID (WS-BATCH-X) IS EQUAL TO
044300         WS-ITEM-PI-ID (WS-ITEM-X)
044400         ADD 1 TO WS-BATCH-COUNT
044500         ADD WS-BC-QTY (WS-BATCH-X) TO WS-BATCH-QTY-SUM
044600     END-IF.
044700
044800 243-TALLY-ONE-CARD-EXIT.
044900     EXIT.
045000
045100 244-AUTO-BATCH-ITEM.
045200
045300     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-X) TO WS-PRODMSTR-RELKEY.
045400     READ PRODMSTR INTO PRODUCT-MASTER-RECORD
045500         INVALID KEY MOVE 'NO ' TO WS-PRODMSTR-STATUS.
045600     IF NOT PRODMSTR-FOUND
045700         MOVE 'NO ' TO WS-POST-OK-SW
045800         MOVE 'PRODUCT NOT ON FILE' TO WS-REJECT-REASON
045900     ELSE
046000         IF PROD-IS-PERISHABLE
046100             MOVE 'NO ' TO WS-POST-OK-SW
046200             MOVE 'PERISHABLE ITEM REQUIRES BATCH CARDS'
046300                 TO WS-REJECT-REASON
046400         ELSE
046500             ADD 1 TO WS-NEXT-PB-ID
046600             MOVE ZERO TO WS-BATCH-IX
046700             PERFORM 290-WRITE-ONE-BATCH THRU
046800                     290-WRITE-ONE-BATCH-EXIT
046900         END-IF
047000     END-IF.
047100
047200 244-AUTO-BATCH-ITEM-EXIT.
047300     EXIT.
047400
047500 246-VALIDATE-BATCH-CARDS.
047600
047700     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-X) TO WS-PRODMSTR-RELKEY.
047800     READ PRODMSTR INTO PRODUCT-MASTER-RECORD
047900         INVALID KEY MOVE 'NO ' TO WS-PRODMSTR-STATUS.
048000     IF NOT PRODMSTR-FOUND
048100         MOVE 'NO ' TO WS-POST-OK-SW
048200         MOVE 'PRODUCT NOT ON FILE' TO WS-REJECT-REASON
048300     ELSE
048400         PERFORM 247-CK-ONE-BATCH-CARD THRU
048500                 247-CK-ONE-BATCH-CARD-EXIT
048600             VARYING WS-BATCH-X FROM 1 BY 1
048700             UNTIL WS-BATCH-X > WS-PREQ-CARD-COUNT OR NOT POST-OK
048800         IF POST-OK AND
048900             WS-BATCH-QTY-SUM IS NOT EQUAL TO
049000                 WS-ITEM-QTY (WS-ITEM-X)
049100             MOVE 'NO ' TO WS-POST-OK-SW
049200             MOVE 'BATCH QUANTITIES DO NOT RECONCILE'
049300                 TO WS-REJECT-REASON
049400         END-IF
049500     END-IF.
049600
049700 246-VALIDATE-BATCH-CARDS-EXIT.
049800     EXIT.
049900
050000 247-CK-ONE-BATCH-CARD.
050100
050200     IF WS-BC-PURCHASE-ITEM-ID (WS-BATCH-X) IS EQUAL TO
050300         WS-ITEM-PI-ID (WS-ITEM-X)
050400         IF WS-BC-QTY (WS-BATCH-X) IS NOT GREATER THAN ZERO
050500             MOVE 'NO ' TO WS-POST-OK-SW
050600             MOVE 'BATCH QUANTITY NOT POSITIVE'
050700                 TO WS-REJECT-REASON
050800         ELSE
050900             IF PROD-IS-PERISHABLE AND
051000                 WS-BC-EXPIRES-AT (WS-BATCH-X) IS EQUAL TO SPACES
051100                 MOVE 'NO ' TO WS-POST-OK-SW
051200                 MOVE 'PERISHABLE BATCH MISSING EXPIRY'
051300                     TO WS-REJECT-REASON
051400             ELSE
051500                 IF WS-BC-EXPIRES-AT (WS-BATCH-X) IS NOT EQUAL
051600                     TO SPACES AND
051700                     WS-BC-EXPIRES-AT (WS-BATCH-X) IS NOT
051800                         GREATER THAN WS-POST-STAMP
051900                     MOVE 'NO ' TO WS-POST-OK-SW
052000                     MOVE 'BATCH EXPIRY NOT IN THE FUTURE'
052100                         TO WS-REJECT-REASON
052200                 END-IF
052300             END-IF
052400         END-IF
052500     END-IF.
052600
052700 247-CK-ONE-BATCH-CARD-EXIT.
052800     EXIT.
052900
053000 248-WRITE-ITEM-BATCHES.
053100
053200     PERFORM 249-WRITE-ONE-CARD-BATCH THRU
053300             249-WRITE-ONE-CARD-BATCH-EXIT
053400         VARYING WS-BATCH-X FROM 1 BY 1
053500         UNTIL WS-BATCH-X > WS-PREQ-CARD-COUNT.
053600
053700 248-WRITE-ITEM-BATCHES-EXIT.
053800     EXIT.
053900
054000 249-WRITE-ONE-CARD-BATCH.
054100
054200     IF WS-BC-PURCHASE-ITEM-ID (WS-BATCH-X) IS EQUAL TO
054300         WS-ITEM-PI-ID (WS-ITEM-X)
054400         ADD 1 TO WS-NEXT-PB-ID
054500         MOVE 1 TO WS-BATCH-IX
054600         PERFORM 290-WRITE-ONE-BATCH THRU 290-WRITE-ONE-BATCH-EXIT
054700     END-IF.
054800
054900 249-WRITE-ONE-CARD-BATCH-EXIT.
055000     EXIT.
055100
055200*    WRITES ONE BATCH ROW.  WS-BATCH-IX = ZERO MEANS THIS IS AN
055300*    AUTO-BATCH (NO ALLOCATION CARD TO SOURCE CODE/EXPIRY/QTY
055400*    FROM); OTHERWISE THE CARD AT WS-BATCH-X SUPPLIES THEM.
055500 290-WRITE-ONE-BATCH.
055600
055700     MOVE WS-NEXT-PB-ID              TO WS-PRODBTCH-RELKEY.
055800     MOVE SPACES                     TO PRODUCT-BATCH-RECORD.
055900     MOVE WS-NEXT-PB-ID              TO PB-ID.
056000     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-X) TO PB-PRODUCT-ID.
056100     MOVE WS-ITEM-PI-ID (WS-ITEM-X)  TO PB-PURCHASE-ITEM-ID.
056200     MOVE WS-POST-STAMP              TO PB-RECEIVED-AT.
056300     MOVE WS-ITEM-UNIT-COST (WS-ITEM-X) TO PB-UNIT-COST.
056400     IF WS-BATCH-IX IS GREATER THAN ZERO
056500         MOVE WS-BC-BATCH-CODE (WS-BATCH-X)   TO PB-BATCH-CODE
056600         MOVE WS-BC-EXPIRES-AT (WS-BATCH-X)   TO PB-EXPIRES-AT
056700         MOVE WS-BC-QTY (WS-BATCH-X)          TO PB-QTY-INITIAL
056800         MOVE WS-BC-QTY (WS-BATCH-X)          TO PB-QTY-AVAIL
056900     ELSE
057000         MOVE SPACES                  TO PB-BATCH-CODE
057100         MOVE SPACES                  TO PB-EXPIRES-AT
057200         MOVE WS-ITEM-QTY (WS-ITEM-X) TO PB-QTY-INITIAL
057300         MOVE WS-ITEM-QTY (WS-ITEM-X) TO PB-QTY-AVAIL
057400     END-IF.
057500     WRITE PB-PRODUCT-BATCH-RECORD FROM PRODUCT-BATCH-RECORD
057600         INVALID KEY
057700             MOVE 'NO ' TO WS-POST-OK-SW
057800             MOVE 'UNABLE TO WRITE PRODUCT BATCH'
057900                 TO WS-REJECT-REASON.
058000
058100 290-WRITE-ONE-BATCH-EXIT.
058200     EXIT.
058300
058400*    ACCUMULATES THE ITEM QUANTITY INTO THE DISTINCT-PRODUCT
058500*    TABLE USED LATER TO RAISE STOCK AND WRITE LEDGER LINES.
058600 250-ACCUM-PRODUCT-QTY.
058700
058800     MOVE 'NO ' TO WS-FOUND-SW.
058900     SET WS-PROD-X TO 1.
059000     SEARCH WS-PROD-ENTRY
059100         AT END
059200             SET WS-PROD-X TO WS-PROD-COUNT
059300             SET WS-PROD-X UP BY 1
059400             ADD 1 TO WS-PROD-COUNT
059500             MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-X)
059600                 TO WS-PROD-TBL-ID (WS-PROD-X)
059700             MOVE WS-ITEM-QTY (WS-ITEM-X)
059800                 TO WS-PROD-TBL-ADD-QTY (WS-PROD-X)
059900         WHEN WS-PROD-TBL-ID (WS-PROD-X) IS EQUAL TO
060000             WS-ITEM-PRODUCT-ID (WS-ITEM-X)
060100             ADD WS-ITEM-QTY (WS-ITEM-X)
060200                 TO WS-PROD-TBL-ADD-QTY (WS-PROD-X)
060300     END-SEARCH.
060400
060500 250-ACCUM-PRODUCT-QTY-EXIT.
060600     EXIT.
060700
060800 260-APPLY-STOCK-AND-LEDGER.
060900
061000     ADD 1 TO WS-NEXT-IM-ID.
061100     MOVE SPACES TO INVENTORY-MOVEMENT-RECORD.
061200     MOVE WS-NEXT-IM-ID           TO IM-ID.
061300     MOVE 'IN'                    TO IM-MOVEMENT-TYPE.
061400     MOVE 'PURCHASE'              TO IM-SOURCE-TYPE.
061500     MOVE WS-PREQ-PURCHASE-ID     TO IM-SOURCE-ID.
061600     MOVE 'PURCHASE_IN'           TO IM-EVENT-TYPE.
061700     MOVE SPACES                  TO IM-REASON.
061800     MOVE WS-PREQ-POSTED-BY       TO IM-CREATED-BY.
061900     WRITE INVENTORY-MOVEMENT-RECORD.
062000     PERFORM 265-RAISE-ONE-PRODUCT THRU 265-RAISE-ONE-PRODUCT-EXIT
062100         VARYING WS-PROD-X FROM 1 BY 1
062200         UNTIL WS-PROD-X > WS-PROD-COUNT.
062300
062400 260-APPLY-STOCK-AND-LEDGER-EXIT.
062500     EXIT.
062600
062700 265-RAISE-ONE-PRODUCT.
062800
062900     MOVE WS-PROD-TBL-ID (WS-PROD-X) TO WS-PRODMSTR-RELKEY.
063000     READ PRODMSTR INTO PRODUCT-MASTER-RECORD.
063100     MOVE PROD-STOCK TO WS-PROD-TBL-PREV-STOCK (WS-PROD-X).
063200     COMPUTE PROD-STOCK = PROD-STOCK +
063300         WS-PROD-TBL-ADD-QTY (WS-PROD-X).
063400     MOVE PROD-STOCK TO WS-PROD-TBL-NEW-STOCK (WS-PROD-X).
063500     REWRITE PM-PRODUCT-MASTER-RECORD FROM PRODUCT-MASTER-RECORD.
063600     ADD 1 TO WS-NEXT-IMI-ID.
063700     MOVE SPACES TO INVENTORY-MOVEMENT-ITEM-RECORD.
063800     MOVE WS-NEXT-IMI-ID TO IMI-ID.
063900     MOVE WS-NEXT-IM-ID  TO IMI-MOVEMENT-ID.
064000     MOVE WS-PROD-TBL-ID (WS-PROD-X)         TO IMI-PRODUCT-ID.
064100     MOVE WS-PROD-TBL-ADD-QTY (WS-PROD-X)    TO IMI-QTY.
064200     MOVE WS-PROD-TBL-PREV-STOCK (WS-PROD-X) TO IMI-PREV-STOCK.
064300     MOVE WS-PROD-TBL-NEW-STOCK (WS-PROD-X)  TO IMI-NEW-STOCK.
064400     WRITE INVENTORY-MOVEMENT-ITEM-RECORD.
064500
064600 265-RAISE-ONE-PRODUCT-EXIT.
064700     EXIT.
064800
064900 280-MARK-PURCHASE-POSTED.
065000
065100     MOVE 'POSTED'            TO PUR-STATUS.
065200     MOVE WS-PREQ-POSTED-BY   TO PUR-POSTED-BY.
065300     MOVE WS-POST-STAMP       TO PUR-POSTED-AT.
065400     REWRITE PM-PURCHASE-HEADER-RECORD FROM PURCHASE-HEADER-RECORD
065500
065600 280-MARK-PURCHASE-POSTED-EXIT.
065700     EXIT.
065800
065900 550-DISPLAY-PROG-DIAG.
066000
066100     DISPLAY '****     PURPOST RUNNING    ****'.
066200     MOVE 'POST REQUESTS READ                           '
066300         TO DISP-MESSAGE.
066400     MOVE WS-REQ-RD-CTR TO DISP-VALUE.
066500     DISPLAY DISPLAY-LINE.
066600     MOVE 'PURCHASES POSTED                             '
066700         TO DISP-MESSAGE.
066800     MOVE WS-PUR-POSTED-CTR TO DISP-VALUE.
066900     DISPLAY DISPLAY-LINE.
067000     MOVE 'PURCHASES ALREADY POSTED - SKIPPED           '
067100         TO DISP-MESSAGE.
067200     MOVE WS-PUR-SKIPPED-CTR TO DISP-VALUE.
067300     DISPLAY DISPLAY-LINE.
067400     MOVE 'POST REQUESTS REJECTED                       '
067500         TO DISP-MESSAGE.
067600     MOVE WS-PUR-REJECT-CTR TO DISP-VALUE.
067700     DISPLAY DISPLAY-LINE.
067800     DISPLAY '****     PURPOST EOJ        ****'.
067900
068000 550-DISPLAY-PROG-DIAG-EXIT.
068100     EXIT.
068200
068300 700-ERROR-DISPLAY.
068400
068500     DISPLAY 'PURCHASE ID ' WS-PREQ-PURCHASE-ID ' - '
068600         WS-REJECT-REASON.
068700
068800 700-ERROR-DISPLAY-EXIT.
068900     EXIT.
069000
069100 800-READ-POST-REQUEST.
069200
069300     READ PPOSTIN INTO WS-POST-REQUEST-HEADER
069400         AT END
069500             MOVE 'YES' TO WS-EOF-PPOSTIN-SW
069600             GO TO 800-READ-POST-REQUEST-EXIT.
069700     ADD 1 TO WS-REQ-RD-CTR.
069800     PERFORM 805-GET-CURRENT-DATE THRU 805-GET-CURRENT-DATE-EXIT.
069900
070000 800-READ-POST-REQUEST-EXIT.
070100     EXIT.
070200
070300*    WINDOWS THE 2-DIGIT YEAR FROM ACCEPT FROM DATE INTO A
070400*    4-DIGIT CENTURY (PIVOT 50) PER THE SI-Y2K1 CENTURY PROJECT.
070500 805-GET-CURRENT-DATE.
070600
070700     ACCEPT WS-TODAY-6 FROM DATE.
070800     IF WS-TODAY-YY IS LESS THAN 50
070900         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
071000     ELSE
071100         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
071200     END-IF.
071300     STRING WS-TODAY-CCYY WS-TODAY-MM WS-TODAY-DD
071400         DELIMITED BY SIZE INTO WS-POST-STAMP-CCYYMMDD.
071500     ACCEPT WS-POST-STAMP-HHMMSS FROM TIME.
071600
071700 805-GET-CURRENT-DATE-EXIT.
071800     EXIT.
071900
072000*    READ-AHEAD FOR PURCHITM-FILE.  THE RECORD JUST READ SITS IN
072100*    THE PENDING BUFFER UNTIL 212-TAKE-ONE-ITEM CLAIMS IT; AT
072200*    END OF FILE THE PENDING-PRESENT SWITCH IS DROPPED.
072300 802-READ-PURCHASE-ITEM.
072400
072500     MOVE 'NO ' TO WS-PEND-PRESENT-SW.
072600     READ PURCHITM-FILE INTO PURCHASE-ITEM-RECORD
072700         AT END GO TO 802-READ-PURCHASE-ITEM-EXIT.
072800     MOVE 'YES'          TO WS-PEND-PRESENT-SW.
072900     MOVE PI-ID          TO WS-PEND-PI-ID.
073000     MOVE PI-PURCHASE-ID TO WS-PEND-PUR-ID.
073100     MOVE PI-PRODUCT-ID  TO WS-PEND-PRODUCT-ID.
073200     MOVE PI-QTY         TO WS-PEND-QTY.
073300     MOVE PI-UNIT-COST   TO WS-PEND-UNIT-COST.
073400
073500 802-READ-PURCHASE-ITEM-EXIT.
073600     EXIT.
073700
073800*    LOADS THE BATCH-ALLOCATION CARDS THAT FOLLOW THE REQUEST
073900*    HEADER JUST READ AT 800, WS-PREQ-CARD-COUNT OF THEM.
074000 810-LOAD-BATCH-CARDS.
074100
074200     PERFORM 812-READ-ONE-BATCH-CARD THRU
074300             812-READ-ONE-BATCH-CARD-EXIT
074400         VARYING WS-BATCH-X FROM 1 BY 1
074500         UNTIL WS-BATCH-X > WS-PREQ-CARD-COUNT.
074600
074700 810-LOAD-BATCH-CARDS-EXIT.
074800     EXIT.
074900
075000 812-READ-ONE-BATCH-CARD.
075100
075200     READ PPOSTIN INTO PI-BATCH-REQUEST-RECORD
075300         AT END MOVE 'YES' TO WS-EOF-PPOSTIN-SW.
075400     MOVE PIBR-PURCHASE-ITEM-ID
075500         TO WS-BC-PURCHASE-ITEM-ID (WS-BATCH-X).
075600     MOVE PIBR-BATCH-CODE  TO WS-BC-BATCH-CODE (WS-BATCH-X).
075700     MOVE PIBR-EXPIRES-AT  TO WS-BC-EXPIRES-AT (WS-BATCH-X).
075800     MOVE PIBR-QTY         TO WS-BC-QTY (WS-BATCH-X).
075900
076000 812-READ-ONE-BATCH-CARD-EXIT.
076100     EXIT.
