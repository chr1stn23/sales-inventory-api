000100****************************************************************
000200* PROGRAM:  PURDRFT
000300*           SALES/INVENTORY SUBSYSTEM - PURCHASE DRAFT CREATE
000400*
000500* AUTHOR :  R. PELLETIER
000600*           SYSTEMS & PROGRAMMING
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PURDRFT.
001000 AUTHOR.        R. PELLETIER.
001100 INSTALLATION.  SYSTEMS & PROGRAMMING.
001200 DATE-WRITTEN.  09/14/94.
001300 DATE-COMPILED.
001400 SECURITY.      NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*REMARKS.
001800*
001900*    READS ONE PURCHASE-REQUEST-RECORD PER INCOMING PURCHASE,
002000*    FOLLOWED BY ITS DETAIL LINE CARDS, FROM THE ORDER DESK
002100*    FEED (PURDRIN).  VALIDATES THE LINE SET (NO DUPLICATE
002200*    PRODUCT, NO BAD COST/QTY), LOOKS UP THE SUPPLIER (IF ANY)
002300*    AND EVERY DISTINCT PRODUCT, COMPUTES LINE SUBTOTALS AND
002400*    THE PURCHASE TOTAL, AND WRITES THE NEW PURCHASE AS A
002500*    DRAFT - NO STOCK OR BATCH IS TOUCHED AT THIS STAGE.
002600*    REJECTED PURCHASES ARE COPIED TO PURDRERR WITH A REASON
002700*    CODE AND DO NOT STOP THE RUN.
002800*-----------------------------------------------------------------
002900*    MAINTENANCE HISTORY
003000*    DATE     INIT  REQ#     DESCRIPTION
003100*    -------- ----  -------  ----------------------------------
003200*    09/14/94 RAP   SI-0301  ORIGINAL PROGRAM
003300*    02/20/96 RAP   SI-0355  ADDED PUR-DOC-TYPE/PUR-DOC-NBR PASS
003400*                            THROUGH TO THE DRAFT HEADER
003500*    06/09/99 LMS   SI-Y2K1  CENTURY REVIEW - WS-TODAY-CCYYMMDD
003600*                            EXPANDED TO 4-DIGIT YEAR, NO STORED
003700*                            DATES OTHER THAN TODAY'S DATE HERE
003800*    03/02/02 WDK   SI-0418  DUPLICATE-PRODUCT CHECK REWRITTEN
003900*                            TO USE AN INDEXED TABLE SEARCH, WAS
004000*                            A NESTED COMPARE LOOP
004100*    02/03/00 WDK   SI-0437  FD RECORDS FOR PURDROUT/PURCHITM-
004200*                            FILE CHANGED TO GENERIC BUFFERS,
004300*                            WORKING-STORAGE NOW HOLDS THE ONLY
004400*                            COPY OF PURCHHDR/PURCHITM FIELD
004500*                            NAMES - WAS DUPLICATING THEM UNDER
004600*                            RENAMED 01S
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT PURDRIN  ASSIGN TO UT-S-PURDRIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-PURDRIN-STATUS.
006300
006400     SELECT PURDROUT ASSIGN TO UT-S-PURDROUT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-PURDROUT-STATUS.
006700
006800     SELECT PURCHITM-FILE ASSIGN TO UT-S-PURCHITM
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS WS-PURCHITM-STATUS.
007100
007200     SELECT PURDRERR ASSIGN TO UT-S-PURDRERR
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-PURDRERR-STATUS.
007500
007600     SELECT SUPPMSTR ASSIGN TO SUPPMSTR
007700         ORGANIZATION IS RELATIVE
007800         ACCESS MODE  IS RANDOM
007900         RELATIVE KEY IS WS-SUPPMSTR-RELKEY
008000         FILE STATUS  IS WS-SUPPMSTR-STATUS.
008100
008200     SELECT PRODMSTR ASSIGN TO PRODMSTR
008300         ORGANIZATION IS RELATIVE
008400         ACCESS MODE  IS RANDOM
008500         RELATIVE KEY IS WS-PRODMSTR-RELKEY
008600         FILE STATUS  IS WS-PRODMSTR-STATUS.
008700
008800 DATA DIVISION.
008900
009000 FILE SECTION.
009100
009200 FD  PURDRIN
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     DATA RECORD IS PURDRIN-REC.
009600 01  PURDRIN-REC                      PIC X(80).
009700
009800 FD  PURDROUT
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 700 CHARACTERS
010100     DATA RECORD IS PURDROUT-REC.
010200 01  PURDROUT-REC                     PIC X(700).
010300
010400 FD  PURCHITM-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 60 CHARACTERS
010700     DATA RECORD IS PURCHITM-REC.
010800 01  PURCHITM-REC                     PIC X(60).
010900
011000 FD  PURDRERR
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 133 CHARACTERS
011300     DATA RECORD IS PURDRERR-REC.
011400 01  PURDRERR-REC                     PIC X(133).
011500
011600 FD  SUPPMSTR
011700     RECORD CONTAINS 350 CHARACTERS
011800     DATA RECORD IS SM-SUPPLIER-MASTER-RECORD.
011900 01  SM-SUPPLIER-MASTER-RECORD        PIC X(350).
012000
012100 FD  PRODMSTR
012200     RECORD CONTAINS 450 CHARACTERS
012300     DATA RECORD IS PM-PRODUCT-MASTER-RECORD.
012400 01  PM-PRODUCT-MASTER-RECORD         PIC X(450).
012500
012600 WORKING-STORAGE SECTION.
012700
012800 COPY PURCHHDR.
012900 COPY PURCHITM.
013000
013100 01  PROGRAM-INDICATOR-SWITCHES.
013200     05  WS-EOF-PURDRIN-SW            PIC X(03)  VALUE 'NO '.
013300         88  EOF-PURDRIN                           VALUE 'YES'.
013400     05  WS-REQUEST-OK-SW             PIC X(03)  VALUE 'NO '.
013500         88  REQUEST-OK                           VALUE 'YES'.
013600
013700 01  WS-FILE-STATUS-CODES.
013800     05  WS-PURDRIN-STATUS            PIC X(02).
013900         88  PURDRIN-FOUND                         VALUE '00'.
014000         88  PURDRIN-EOF                           VALUE '10'.
014100     05  WS-PURDROUT-STATUS           PIC X(02).
014200     05  WS-PURCHITM-STATUS           PIC X(02).
014300     05  WS-PURDRERR-STATUS           PIC X(02).
014400     05  WS-SUPPMSTR-STATUS           PIC X(02).
014500         88  SUPPMSTR-FOUND                        VALUE '00'.
014600     05  WS-PRODMSTR-STATUS           PIC X(02).
014700         88  PRODMSTR-FOUND                        VALUE '00'.
014800
014900 01  WS-RELATIVE-KEYS                 COMP-3.
015000     05  WS-SUPPMSTR-RELKEY           PIC S9(9).
015100     05  WS-PRODMSTR-RELKEY           PIC S9(9).
015200
015300 01  WS-ACCUMULATORS.
015400     05  WS-PUR-RD-CTR                PIC S9(7)  COMP-3 VALUE 0.
015500     05  WS-PUR-DRAFTED-CTR           PIC S9(7)  COMP-3 VALUE 0.
015600     05  WS-PUR-REJECT-CTR            PIC S9(7)  COMP-3 VALUE 0.
015700     05  WS-NEXT-PUR-ID               PIC S9(9)  COMP-3 VALUE 0.
015800     05  WS-NEXT-PI-ID                PIC S9(9)  COMP-3 VALUE 0.
015900     05  WS-LINE-IX                   PIC S9(4)  COMP   VALUE 0.
016000     05  WS-CHECK-IX                  PIC S9(4)  COMP   VALUE 0.
016100     05  WS-LINE-COUNT                PIC S9(4)  COMP   VALUE 0.
016200
016300 01  WS-CURRENT-DATE-TIME.
016400     05  WS-TODAY-6                   PIC 9(6).
016500     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
016600         10  WS-TODAY-YY              PIC 9(2).
016700         10  WS-TODAY-MM              PIC 9(2).
016800         10  WS-TODAY-DD              PIC 9(2).
016900     05  WS-TODAY-CCYY                PIC 9(4).
017000     05  WS-NOW-TIME                  PIC 9(6).
017100
017200*    ONE WORKING COPY OF THE INCOMING HEADER AND ONE TABLE OF
017300*    ITS DETAIL LINES - A DRAFT IS LIMITED TO 200 LINES, WHICH
017400*    IS AS MANY AS THE ORDER DESK TERMINAL WILL LET A CLERK KEY.
017500 01  WS-LINE-TABLE.
017600     05  WS-LINE-ENTRY OCCURS 200 TIMES
017700             INDEXED BY WS-LINE-X.
017800         10  WS-LINE-PRODUCT-ID       PIC S9(9).
017900         10  WS-LINE-UNIT-COST        PIC S9(8)V9(2).
018000         10  WS-LINE-QTY              PIC S9(8).
018100         10  WS-LINE-SUBTOTAL         PIC S9(8)V9(2).
018200
018300 01  WS-COMPUTE-AREA.
018400     05  WS-RAW-SUBTOTAL              PIC S9(10)V9(4).
018500     05  WS-RUN-TOTAL                 PIC S9(10)V9(2).
018600
018700 01  WS-REJECT-REASON                 PIC X(60).
018800
018900 01  ERROR-RECORD-EL.
019000     05  EL-PUR-LINE-NBR              PIC 9(4).
019100     05  FILLER                       PIC X(02)  VALUE SPACES.
019200     05  EL-REASON                    PIC X(60).
019300     05  FILLER                       PIC X(67).
019400
019500 01  DISPLAY-LINE.
019600     05  DISP-MESSAGE                 PIC X(45).
019700     05  DISP-VALUE                   PIC ZZZZ9.
019800
019900 PROCEDURE DIVISION.
020000
020100 000-MAINLINE SECTION.
020200
020300     OPEN INPUT  PURDRIN
020400          OUTPUT PURDROUT
020500          OUTPUT PURCHITM-FILE
020600          OUTPUT PURDRERR
020700          I-O    SUPPMSTR
020800          I-O    PRODMSTR.
020900     PERFORM 800-READ-REQUEST-HEADER THRU
021000             800-READ-REQUEST-HEADER-EXIT.
021100     PERFORM 200-PRSS-PURCHASE-REQUESTS THRU
021200             200-PRSS-PURCHASE-REQUESTS-EXIT
021300         UNTIL EOF-PURDRIN.
021400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
021500     CLOSE PURDRIN PURDROUT PURCHITM-FILE PURDRERR
021600           SUPPMSTR PRODMSTR.
021700     MOVE ZERO TO RETURN-CODE.
021800     GOBACK.
021900
022000 200-PRSS-PURCHASE-REQUESTS.
022100
022200     PERFORM 210-LOAD-LINE-TABLE THRU 210-LOAD-LINE-TABLE-EXIT.
022300     PERFORM 214-CK-REQUEST THRU 214-CK-REQUEST-EXIT.
022400     IF REQUEST-OK
022500         PERFORM 230-DRAFT-PURCHASE THRU 230-DRAFT-PURCHASE-EXIT
022600         ADD 1 TO WS-PUR-DRAFTED-CTR
022700     ELSE
022800         PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
022900         ADD 1 TO WS-PUR-REJECT-CTR
023000     END-IF.
023100     PERFORM 800-READ-REQUEST-HEADER THRU
023200             800-READ-REQUEST-HEADER-EXIT.
023300
023400 200-PRSS-PURCHASE-REQUESTS-EXIT.
023500     EXIT.
023600
023700 210-LOAD-LINE-TABLE.
023800
023900     MOVE ZERO TO WS-LINE-COUNT.
024000     SET WS-LINE-X TO 1.
024100     PERFORM 212-LOAD-ONE-LINE THRU 212-LOAD-ONE-LINE-EXIT
024200         PREQ-LINE-COUNT TIMES.
024300
024400 210-LOAD-LINE-TABLE-EXIT.
024500     EXIT.
024600
024700 212-LOAD-ONE-LINE.
024800
024900     PERFORM 800-READ-DETAIL-LINE THRU 800-READ-DETAIL-LINE-EXIT.
025000     ADD 1 TO WS-LINE-COUNT.
025100     SET WS-LINE-X UP BY 1.
025200
025300 212-LOAD-ONE-LINE-EXIT.
025400     EXIT.
025500
025600 214-CK-REQUEST.
025700
025800     MOVE 'YES' TO WS-REQUEST-OK-SW.
025900     MOVE SPACES TO WS-REJECT-REASON.
026000     IF WS-LINE-COUNT IS EQUAL TO ZERO
026100         MOVE 'NO ' TO WS-REQUEST-OK-SW
026200         MOVE 'EMPTY ITEM LIST' TO WS-REJECT-REASON
026300     ELSE
026400         PERFORM 216-CK-DUPLICATE-PRODUCT THRU
026500                 216-CK-DUPLICATE-PRODUCT-EXIT
026600         IF REQUEST-OK
026700             PERFORM 218-CK-LINE-VALUES THRU
026800                     218-CK-LINE-VALUES-EXIT
026900         END-IF
027000         IF REQUEST-OK AND PREQ-SUPPLIER-ID IS GREATER THAN ZER
027100             PERFORM 222-CK-SUPPLIER THRU 222-CK-SUPPLIER-EXIT
027200         END-IF
027300         IF REQUEST-OK
027400             PERFORM 224-CK-PRODUCTS THRU 224-CK-PRODUCTS-EXIT
027500         END-IF
027600     END-IF.
027700
027800 214-CK-REQUEST-EXIT.
027900     EXIT.
028000
028100 216-CK-DUPLICATE-PRODUCT.
028200
028300     PERFORM 217-CK-ONE-LINE-DUP THRU 217-CK-ONE-LINE-DUP-EXIT
028400         VARYING WS-LINE-X FROM 1 BY 1
028500         UNTIL WS-LINE-X > WS-LINE-COUNT OR NOT REQUEST-OK.
028600
028700 216-CK-DUPLICATE-PRODUCT-EXIT.
028800     EXIT.
028900
029000 217-CK-ONE-LINE-DUP.
029100
029200     PERFORM 219-CK-ONE-PAIR THRU 219-CK-ONE-PAIR-EXIT
029300         VARYING WS-CHECK-IX FROM 1 BY 1
029400         UNTIL WS-CHECK-IX >= WS-LINE-X.
029500
029600 217-CK-ONE-LINE-DUP-EXIT.
029700     EXIT.
029800
029900 219-CK-ONE-PAIR.
030000
030100     IF WS-LINE-PRODUCT-ID (WS-CHECK-IX) IS EQUAL TO
030200         WS-LINE-PRODUCT-ID (WS-LINE-X)
030300         MOVE 'NO ' TO WS-REQUEST-OK-SW
030400         MOVE 'DUPLICATE PRODUCT ON REQUEST' TO WS-REJECT-REASON
030500     END-IF.
030600
030700 219-CK-ONE-PAIR-EXIT.
030800     EXIT.
030900
031000 218-CK-LINE-VALUES.
031100
031200     PERFORM 220-CK-ONE-LINE-VALUE THRU
031300             220-CK-ONE-LINE-VALUE-EXIT
031400         VARYING WS-LINE-X FROM 1 BY 1
031500         UNTIL WS-LINE-X > WS-LINE-COUNT OR NOT REQUEST-OK.
031600
031700 218-CK-LINE-VALUES-EXIT.
031800     EXIT.
031900
032000 220-CK-ONE-LINE-VALUE.
032100
032200     IF WS-LINE-UNIT-COST (WS-LINE-X) IS LESS THAN ZERO
032300         MOVE 'NO ' TO WS-REQUEST-OK-SW
032400         MOVE 'UNIT COST BELOW ZERO' TO WS-REJECT-REASON
032500     ELSE
032600         IF WS-LINE-QTY (WS-LINE-X) IS NOT GREATER THAN ZERO
032700             MOVE 'NO ' TO WS-REQUEST-OK-SW
032800             MOVE 'QUANTITY NOT POSITIVE' TO WS-REJECT-REASON
032900         END-IF
033000     END-IF.
033100
033200 220-CK-ONE-LINE-VALUE-EXIT.
033300     EXIT.
033400
033500 222-CK-SUPPLIER.
033600
033700     MOVE PREQ-SUPPLIER-ID TO WS-SUPPMSTR-RELKEY.
033800     READ SUPPMSTR
033900         INVALID KEY MOVE 'NO ' TO WS-SUPPMSTR-STATUS.
034000     IF NOT SUPPMSTR-FOUND
034100         MOVE 'NO ' TO WS-REQUEST-OK-SW
034200         MOVE 'SUPPLIER NOT FOUND' TO WS-REJECT-REASON
034300     END-IF.
034400
034500 222-CK-SUPPLIER-EXIT.
034600     EXIT.
034700
034800 224-CK-PRODUCTS.
034900
035000     PERFORM 226-CK-ONE-PRODUCT THRU 226-CK-ONE-PRODUCT-EXIT
035100         VARYING WS-LINE-X FROM 1 BY 1
035200         UNTIL WS-LINE-X > WS-LINE-COUNT OR NOT REQUEST-OK.
035300
035400 224-CK-PRODUCTS-EXIT.
035500     EXIT.
035600
035700 226-CK-ONE-PRODUCT.
035800
035900     MOVE WS-LINE-PRODUCT-ID (WS-LINE-X) TO WS-PRODMSTR-RELKEY.
036000     READ PRODMSTR
036100         INVALID KEY MOVE 'NO ' TO WS-PRODMSTR-STATUS.
036200     IF NOT PRODMSTR-FOUND
036300         MOVE 'NO ' TO WS-REQUEST-OK-SW
036400         MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-REASON
036500     END-IF.
036600
036700 226-CK-ONE-PRODUCT-EXIT.
036800     EXIT.
036900
037000 230-DRAFT-PURCHASE.
037100
037200     ADD 1 TO WS-NEXT-PUR-ID.
037300     PERFORM 240-BUILD-HEADER THRU 240-BUILD-HEADER-EXIT.
037400     MOVE ZERO TO WS-RUN-TOTAL.
037500     PERFORM 242-DRAFT-ONE-LINE THRU 242-DRAFT-ONE-LINE-EXIT
037600         VARYING WS-LINE-X FROM 1 BY 1
037700         UNTIL WS-LINE-X > WS-LINE-COUNT.
037800     MOVE WS-RUN-TOTAL TO PUR-TOTAL-AMT.
037900     MOVE PURCHASE-HEADER-RECORD TO PURDROUT-REC.
038000     WRITE PURDROUT-REC.
038100
038200 230-DRAFT-PURCHASE-EXIT.
038300     EXIT.
038400
038500 240-BUILD-HEADER.
038600
038700     MOVE SPACES TO PURCHASE-HEADER-RECORD.
038800     MOVE WS-NEXT-PUR-ID          TO PUR-ID.
038900     MOVE WS-TODAY-CCYY           TO PUR-DATE-CCYY.
039000     MOVE WS-TODAY-MM             TO PUR-DATE-MM.
039100     MOVE WS-TODAY-DD             TO PUR-DATE-DD.
039200     MOVE WS-NOW-TIME             TO PUR-DATE-HHMMSS.
039300     MOVE 'DRAFT'                 TO PUR-STATUS.
039400     MOVE PREQ-DOC-TYPE        TO PUR-DOC-TYPE.
039500     MOVE PREQ-DOC-NBR         TO PUR-DOC-NBR.
039600     MOVE PREQ-SUPPLIER-ID     TO PUR-SUPPLIER-ID.
039700     MOVE PREQ-NOTES           TO PUR-NOTES.
039800     MOVE PREQ-CREATED-BY      TO PUR-CREATED-BY.
039900     MOVE ZERO                    TO PUR-POSTED-BY PUR-VOIDED-BY.
040000     MOVE SPACES                  TO PUR-VOID-REASON.
040100     MOVE SPACES                  TO PUR-POSTED-AT PUR-VOIDED-AT.
040200
040300 240-BUILD-HEADER-EXIT.
040400     EXIT.
040500
040600 242-DRAFT-ONE-LINE.
040700
040800     PERFORM 244-COMPUTE-SUBTOTAL THRU 244-COMPUTE-SUBTOTAL-EXIT.
040900     PERFORM 248-WRITE-ITEM THRU 248-WRITE-ITEM-EXIT.
041000
041100 242-DRAFT-ONE-LINE-EXIT.
041200     EXIT.
041300
041400*    SUBTOTAL = UNIT-COST * QTY, ROUNDED HALF-UP TO 2 DECIMALS;
041500*    RUN TOTAL IS THE SUM OF THE ROUNDED SUBTOTALS, RE-ROUNDED
041600*    WHEN MOVED TO PUR-TOTAL-AMT (REDUNDANT BUT MATCHES THE WAY
041700*    THE OLD SYSTEM COMPUTED IT).
041800 244-COMPUTE-SUBTOTAL.
041900
042000     COMPUTE WS-RAW-SUBTOTAL ROUNDED =
042100         WS-LINE-UNIT-COST (WS-LINE-X) * WS-LINE-QTY (WS-LINE-X).
042200     COMPUTE WS-LINE-SUBTOTAL (WS-LINE-X) ROUNDED =
042300         WS-RAW-SUBTOTAL.
042400     ADD WS-LINE-SUBTOTAL (WS-LINE-X) TO WS-RUN-TOTAL.
042500
042600 244-COMPUTE-SUBTOTAL-EXIT.
042700     EXIT.
042800
042900 248-WRITE-ITEM.
043000
043100     ADD 1 TO WS-NEXT-PI-ID.
043200     MOVE SPACES             TO PURCHASE-ITEM-RECORD.
043300     MOVE WS-NEXT-PI-ID      TO PI-ID.
043400     MOVE WS-NEXT-PUR-ID     TO PI-PURCHASE-ID.
043500     MOVE WS-LINE-PRODUCT-ID (WS-LINE-X)  TO PI-PRODUCT-ID.
043600     MOVE WS-LINE-QTY (WS-LINE-X)         TO PI-QTY.
043700     MOVE WS-LINE-UNIT-COST (WS-LINE-X)   TO PI-UNIT-COST.
043800     MOVE WS-LINE-SUBTOTAL (WS-LINE-X)    TO PI-SUBTOTAL.
043900     MOVE PURCHASE-ITEM-RECORD TO PURCHITM-REC.
044000     WRITE PURCHITM-REC.
044100
044200 248-WRITE-ITEM-EXIT.
044300     EXIT.
044400
044500 550-DISPLAY-PROG-DIAG.
044600
044700     DISPLAY '****     PURDRFT RUNNING    ****'.
044800     MOVE 'PURCHASE REQUESTS READ                       '
044900         TO DISP-MESSAGE.
045000     MOVE WS-PUR-RD-CTR TO DISP-VALUE.
045100     DISPLAY DISPLAY-LINE.
045200     MOVE 'PURCHASES DRAFTED                            '
045300         TO DISP-MESSAGE.
045400     MOVE WS-PUR-DRAFTED-CTR TO DISP-VALUE.
045500     DISPLAY DISPLAY-LINE.
045600     MOVE 'PURCHASE REQUESTS REJECTED                   '
045700         TO DISP-MESSAGE.
045800     MOVE WS-PUR-REJECT-CTR TO DISP-VALUE.
045900     DISPLAY DISPLAY-LINE.
046000     DISPLAY '****     PURDRFT EOJ        ****'.
046100
046200 550-DISPLAY-PROG-DIAG-EXIT.
046300     EXIT.
046400
046500 700-ERROR-DISPLAY.
046600
046700     MOVE SPACES TO ERROR-RECORD-EL.
046800     MOVE WS-NEXT-PUR-ID TO EL-PUR-LINE-NBR.
046900     MOVE WS-REJECT-REASON TO EL-REASON.
047000     MOVE ERROR-RECORD-EL TO PURDRERR-REC.
047100     WRITE PURDRERR-REC.
047200     DISPLAY WS-REJECT-REASON.
047300
047400 700-ERROR-DISPLAY-EXIT.
047500     EXIT.
047600
047700 800-READ-REQUEST-HEADER.
047800
047900     READ PURDRIN INTO PURCHASE-REQUEST-RECORD
048000         AT END
048100             MOVE 'YES' TO WS-EOF-PURDRIN-SW
048200             GO TO 800-READ-REQUEST-HEADER-EXIT.
048300     ADD 1 TO WS-PUR-RD-CTR.
048400     PERFORM 805-GET-CURRENT-DATE THRU 805-GET-CURRENT-DATE-EXIT.
048500
048600 800-READ-REQUEST-HEADER-EXIT.
048700     EXIT.
048800
048900*    WINDOWS THE 2-DIGIT YEAR FROM ACCEPT FROM DATE INTO A
049000*    4-DIGIT CENTURY (PIVOT 50) PER THE SI-Y2K1 CENTURY PROJECT.
049100 805-GET-CURRENT-DATE.
049200
049300     ACCEPT WS-TODAY-6 FROM DATE.
049400     ACCEPT WS-NOW-TIME FROM TIME.
049500     IF WS-TODAY-YY IS LESS THAN 50
049600         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
049700     ELSE
049800         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
049900     END-IF.
050000
050100 805-GET-CURRENT-DATE-EXIT.
050200     EXIT.
050300
050400 800-READ-DETAIL-LINE.
050500
050600     READ PURDRIN INTO WS-LINE-ENTRY (WS-LINE-X)
050700         AT END MOVE 'YES' TO WS-EOF-PURDRIN-SW.
050800
050900 800-READ-DETAIL-LINE-EXIT.
051000     EXIT.
