000100*****************************************************************
000200*    SALEDTL  --  SALE DETAIL RECORD LAYOUT (CHILD OF SALEHDR)
000300*    LINE SEQUENTIAL, ONE ROW PER DISTINCT PRODUCT ON A SALE,
000400*    KEYED BY SD-SALE-ID (FK) THEN SD-ID.  WRITTEN BY SALECRT
000500*    AFTER REQUEST LINES HAVE BEEN GROUPED BY PRODUCT.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    DATE     INIT  REQ#     DESCRIPTION
000900*    -------- ----  -------  ----------------------------------
001000*    09/14/94 RAP   SI-0302  ORIGINAL LAYOUT
001100*****************************************************************
001200 01  SALE-DETAIL-RECORD.
001300     05  SD-ID                        PIC S9(9).
001400     05  SD-SALE-ID                   PIC S9(9).
001500     05  SD-PRODUCT-ID                PIC S9(9).
001600     05  SD-QTY                       PIC S9(8).
001700     05  SD-UNIT-PRICE                PIC S9(8)V9(2).
001800     05  SD-SUBTOTAL                  PIC S9(8)V9(2).
001900     05  FILLER                       PIC X(05).
