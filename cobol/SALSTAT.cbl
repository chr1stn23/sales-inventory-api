000100****************************************************************
000200* PROGRAM:  SALSTAT
000300*           SALES/INVENTORY SUBSYSTEM - SALE STATUS TRANSITION
000400*
000500* AUTHOR :  R. PELLETIER
000600*           SYSTEMS & PROGRAMMING
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    SALSTAT.
001000 AUTHOR.        R. PELLETIER.
001100 INSTALLATION.  SYSTEMS & PROGRAMMING.
001200 DATE-WRITTEN.  03/11/97.
001300 DATE-COMPILED.
001400 SECURITY.      NON-CONFIDENTIAL.
001500
001600******************************************************************
001700*REMARKS.
001800*
001900*    READS ONE STATUS-CHANGE-REQUEST-RECORD PER TRANSITION FROM
002000*    THE REGISTER/BACK-OFFICE FEED (SALSTIN).  LOCATES THE SALE
002100*    ON SALEMAST, REJECTS IF NOT ON FILE, SKIPS WITH NO LEDGER
002200*    ROW IF THE SALE IS ALREADY AT THE REQUESTED STATUS,
002300*    OTHERWISE APPENDS A SALE-STATUS-HISTORY ROW TO SALSTHS
002400*    CAPTURING THE FROM/TO STATUS, TIMESTAMP, USER AND REASON,
002500*    AND REWRITES THE SALE WITH ITS NEW CURRENT STATUS.
002600*    REJECTED TRANSITIONS ARE COPIED TO SALSTERR WITH A REASON
002700*    CODE AND DO NOT STOP THE RUN.
002800*-----------------------------------------------------------------
002900*    MAINTENANCE HISTORY
003000*    DATE     INIT  REQ#     DESCRIPTION
003100*    -------- ----  -------  ----------------------------------
003200*    03/11/97 RAP   SI-0390  ORIGINAL PROGRAM
003300*    06/09/99 LMS   SI-Y2K1  CENTURY REVIEW - SSH-CHANGED-AT
003400*                            CONFIRMED ALREADY CCYYMMDDHHMMSS,
003500*                            NO CHANGE REQUIRED BY THE Y2K
003600*                            PROJECT
003700*    01/14/00 WDK   SI-0433  NO-OP SKIP ADDED FOR A SALE ALREADY
003800*                            AT THE TARGET STATUS, WAS WRITING A
003900*                            DUPLICATE HISTORY ROW EVERY TIME THE
004000*                            SAME TRANSITION WAS RE-SUBMITTED
004100*    02/03/00 WDK   SI-0437  FD RECORD FOR SALSTHS-FILE CHANGED
004200*                            TO A GENERIC BUFFER, WORKING-STORAGE
004300*                            NOW HOLDS THE ONLY COPY OF SALSTHS/
004400*                            SALEHDR FIELD NAMES - WAS DUPLICATING
004500*                            THEM UNDER RENAMED 01S
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT SALSTIN  ASSIGN TO UT-S-SALSTIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-SALSTIN-STATUS.
006200
006300     SELECT SALSTHS-FILE ASSIGN TO UT-S-SALSTHS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-SALSTHS-STATUS.
006600
006700     SELECT SALSTERR ASSIGN TO UT-S-SALSTERR
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-SALSTERR-STATUS.
007000
007100     SELECT SALEMAST ASSIGN TO SALEMAST
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE  IS RANDOM
007400         RELATIVE KEY IS WS-SALEMAST-RELKEY
007500         FILE STATUS  IS WS-SALEMAST-STATUS.
007600
007700 DATA DIVISION.
007800
007900 FILE SECTION.
008000
008100 FD  SALSTIN
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     DATA RECORD IS SALSTIN-REC.
008500 01  SALSTIN-REC                      PIC X(80).
008600
008700 FD  SALSTHS-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 320 CHARACTERS
009000     DATA RECORD IS SALSTHS-REC.
009100 01  SALSTHS-REC                      PIC X(320).
009200
009300 FD  SALSTERR
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 133 CHARACTERS
009600     DATA RECORD IS SALSTERR-REC.
009700 01  SALSTERR-REC                     PIC X(133).
009800
009900 FD  SALEMAST
010000     RECORD CONTAINS 340 CHARACTERS
010100     DATA RECORD IS SM-SALE-MASTER-RECORD.
010200 01  SM-SALE-MASTER-RECORD            PIC X(340).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 COPY SALEHDR.
010700 COPY SALSTHS.
010800
010900 01  PROGRAM-INDICATOR-SWITCHES.
011000     05  WS-EOF-SALSTIN-SW            PIC X(03)  VALUE 'NO '.
011100         88  EOF-SALSTIN                           VALUE 'YES'.
011200     05  WS-REQUEST-OK-SW             PIC X(03)  VALUE 'NO '.
011300         88  REQUEST-OK                            VALUE 'YES'.
011400     05  WS-ALREADY-AT-STATUS-SW      PIC X(03)  VALUE 'NO '.
011500         88  ALREADY-AT-STATUS                     VALUE 'YES'.
011600
011700 01  WS-FILE-STATUS-CODES.
011800     05  WS-SALSTIN-STATUS            PIC X(02).
011900         88  SALSTIN-EOF                           VALUE '10'.
012000     05  WS-SALSTHS-STATUS            PIC X(02).
012100     05  WS-SALSTERR-STATUS           PIC X(02).
012200     05  WS-SALEMAST-STATUS           PIC X(02).
012300         88  SALEMAST-FOUND                        VALUE '00'.
012400
012500 01  WS-RELATIVE-KEYS                 COMP-3.
012600     05  WS-SALEMAST-RELKEY           PIC S9(9).
012700
012800 01  WS-ACCUMULATORS.
012900     05  WS-STA-RD-CTR                PIC S9(7)  COMP-3 VALUE 0.
013000     05  WS-STA-CHANGED-CTR           PIC S9(7)  COMP-3 VALUE 0.
013100     05  WS-STA-SKIPPED-CTR           PIC S9(7)  COMP-3 VALUE 0.
013200     05  WS-STA-REJECT-CTR            PIC S9(7)  COMP-3 VALUE 0.
013300     05  WS-NEXT-SSH-ID               PIC S9(9)  COMP-3 VALUE 0.
013400     05  WS-SAVE-IX                   PIC S9(4)  COMP   VALUE 0.
013500
013600 01  WS-CURRENT-DATE-TIME.
013700     05  WS-TODAY-6                   PIC 9(6).
013800     05  WS-TODAY-6-R  REDEFINES WS-TODAY-6.
013900         10  WS-TODAY-YY              PIC 9(2).
014000         10  WS-TODAY-MM              PIC 9(2).
014100         10  WS-TODAY-DD              PIC 9(2).
014200     05  WS-TODAY-CCYY                PIC 9(4).
014300     05  WS-CHANGE-STAMP              PIC X(14).
014400     05  WS-CHANGE-STAMP-R  REDEFINES WS-CHANGE-STAMP.
014500         10  WS-CHANGE-STAMP-CCYYMMDD PIC 9(8).
014600         10  WS-CHANGE-STAMP-HHMMSS   PIC 9(6).
014700
014800 01  WS-REJECT-REASON                 PIC X(60).
014900
015000 01  ERROR-RECORD-EL.
015100     05  EL-SALE-ID                   PIC 9(9).
015200     05  FILLER                       PIC X(02)  VALUE SPACES.
015300     05  EL-REASON                    PIC X(60).
015400     05  FILLER                       PIC X(62).
015500
015600 01  DISPLAY-LINE.
015700     05  DISP-MESSAGE                 PIC X(45).
015800     05  DISP-VALUE                   PIC ZZZZ9.
015900
016000 PROCEDURE DIVISION.
016100
016200 000-MAINLINE SECTION.
016300
016400     OPEN INPUT  SALSTIN
016500          OUTPUT SALSTHS-FILE
016600          OUTPUT SALSTERR
016700          I-O    SALEMAST.
016800     PERFORM 800-READ-STATUS-REQUEST THRU
016900             800-READ-STATUS-REQUEST-EXIT.
017000     PERFORM 200-PRSS-STATUS-REQUESTS THRU
017100             200-PRSS-STATUS-REQUESTS-EXIT
017200         UNTIL EOF-SALSTIN.
017300     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT
017400     CLOSE SALSTIN SALSTHS-FILE SALSTERR SALEMAST.
017500     MOVE ZERO TO RETURN-CODE.
017600     GOBACK.
017700
017800 200-PRSS-STATUS-REQUESTS.
017900
018000     PERFORM 214-CK-REQUEST THRU 214-CK-REQUEST-EXIT.
018100     IF ALREADY-AT-STATUS
018200         ADD 1 TO WS-STA-SKIPPED-CTR
018300     ELSE
018400         IF REQUEST-OK
018500             PERFORM 230-APPLY-TRANSITION THRU
018600                     230-APPLY-TRANSITION-EXIT
018700             ADD 1 TO WS-STA-CHANGED-CTR
018800         ELSE
018900             PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
019000             ADD 1 TO WS-STA-REJECT-CTR
019100         END-IF
019200     END-IF.
019300     PERFORM 800-READ-STATUS-REQUEST THRU
019400             800-READ-STATUS-REQUEST-EXIT.
019500
019600 200-PRSS-STATUS-REQUESTS-EXIT.
019700     EXIT.
019800
019900 214-CK-REQUEST.
020000
020100     MOVE 'NO ' TO WS-ALREADY-AT-STATUS-SW.
020200     MOVE SCR-SALE-ID TO WS-SALEMAST-RELKEY.
020300     READ SALEMAST INTO SALE-HEADER-RECORD
020400         INVALID KEY MOVE 'NO ' TO WS-SALEMAST-STATUS.
020500     IF NOT SALEMAST-FOUND
020600         MOVE 'NO ' TO WS-REQUEST-OK-SW
020700         MOVE 'SALE NOT FOUND' TO WS-REJECT-REASON
020800     ELSE
020900         MOVE 'YES' TO WS-REQUEST-OK-SW
021000         IF SALE-STATUS = SCR-TO-STATUS
021100             MOVE 'YES' TO WS-ALREADY-AT-STATUS-SW
021200         END-IF
021300     END-IF.
021400
021500 214-CK-REQUEST-EXIT.
021600     EXIT.
021700
021800 230-APPLY-TRANSITION.
021900
022000     ADD 1 TO WS-NEXT-SSH-ID.
022100     PERFORM 805-GET-CURRENT-DATE THRU 805-GET-CURRENT-DATE-EXIT.
022200     MOVE SPACES TO SALE-STATUS-HISTORY-RECORD.
022300     MOVE WS-NEXT-SSH-ID   TO SSH-ID.
022400     MOVE SCR-SALE-ID      TO SSH-SALE-ID.
022500     MOVE SALE-STATUS      TO SSH-FROM-STATUS.
022600     MOVE SCR-TO-STATUS    TO SSH-TO-STATUS.
022700     MOVE WS-CHANGE-STAMP  TO SSH-CHANGED-AT.
022800     MOVE SCR-CHANGED-BY   TO SSH-CHANGED-BY.
022900     MOVE SCR-REASON       TO SSH-REASON.
023000     MOVE SALE-STATUS-HISTORY-RECORD TO SALSTHS-REC.
023100     WRITE SALSTHS-REC.
023200     MOVE SCR-TO-STATUS TO SALE-STATUS.
023300     MOVE SALE-HEADER-RECORD TO SM-SALE-MASTER-RECORD.
023400     REWRITE SM-SALE-MASTER-RECORD.
023500
023600 230-APPLY-TRANSITION-EXIT.
023700     EXIT.
023800
023900 550-DISPLAY-PROG-DIAG.
024000
024100     MOVE 'SALSTAT - TRANSITIONS READ .......' TO DISP-MESSAGE.
024200     MOVE WS-STA-RD-CTR TO DISP-VALUE.
024300     DISPLAY DISPLAY-LINE.
024400     MOVE 'SALSTAT - TRANSITIONS APPLIED ....' TO DISP-MESSAGE.
024500     MOVE WS-STA-CHANGED-CTR TO DISP-VALUE.
024600     DISPLAY DISPLAY-LINE.
024700     MOVE 'SALSTAT - TRANSITIONS SKIPPED ....' TO DISP-MESSAGE.
024800     MOVE WS-STA-SKIPPED-CTR TO DISP-VALUE.
024900     DISPLAY DISPLAY-LINE.
025000     MOVE 'SALSTAT - TRANSITIONS REJECTED ...' TO DISP-MESSAGE.
025100     MOVE WS-STA-REJECT-CTR TO DISP-VALUE.
025200     DISPLAY DISPLAY-LINE.
025300
025400 550-DISPLAY-PROG-DIAG-EXIT.
025500     EXIT.
025600
025700 700-ERROR-DISPLAY.
025800
025900     MOVE SPACES TO ERROR-RECORD-EL.
026000     MOVE SCR-SALE-ID TO EL-SALE-ID.
026100     MOVE WS-REJECT-REASON TO EL-REASON.
026200     MOVE ERROR-RECORD-EL TO SALSTERR-REC.
026300     WRITE SALSTERR-REC.
026400     DISPLAY WS-REJECT-REASON.
026500
026600 700-ERROR-DISPLAY-EXIT.
026700     EXIT.
026800
026900 800-READ-STATUS-REQUEST.
027000
027100     READ SALSTIN INTO STATUS-CHANGE-REQUEST-RECORD
027200         AT END MOVE 'YES' TO WS-EOF-SALSTIN-SW.
027300     IF NOT EOF-SALSTIN
027400         ADD 1 TO WS-STA-RD-CTR
027500     END-IF.
027600
027700 800-READ-STATUS-REQUEST-EXIT.
027800     EXIT.
027900
028000 805-GET-CURRENT-DATE.
028100
028200     ACCEPT WS-TODAY-6 FROM DATE.
028300     IF WS-TODAY-YY IS LESS THAN 50
028400         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
028500     ELSE
028600         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
028700     END-IF.
028800     STRING WS-TODAY-CCYY WS-TODAY-MM WS-TODAY-DD
028900         DELIMITED BY SIZE INTO WS-CHANGE-STAMP-CCYYMMDD.
029000     ACCEPT WS-CHANGE-STAMP-HHMMSS FROM TIME.
029100
029200 805-GET-CURRENT-DATE-EXIT.
029300     EXIT.
