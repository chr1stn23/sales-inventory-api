000100*****************************************************************
000200*    SALSTHS  --  SALE STATUS HISTORY RECORD LAYOUT (CHILD OF
000300*    SALEHDR).  LINE SEQUENTIAL OUTPUT LEDGER, WRITE-ONLY,
000400*    APPENDED BY SALSTAT EVERY TIME A SALE CHANGES STATUS.
000500*-----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    DATE     INIT  REQ#     DESCRIPTION
000800*    -------- ----  -------  ----------------------------------
000900*    03/11/97 RAP   SI-0390  ORIGINAL LAYOUT
001000*****************************************************************
001100 01  SALE-STATUS-HISTORY-RECORD.
001200     05  SSH-ID                       PIC S9(9).
001300     05  SSH-SALE-ID                  PIC S9(9).
001400     05  SSH-FROM-STATUS              PIC X(10).
001500     05  SSH-TO-STATUS                PIC X(10).
001600     05  SSH-CHANGED-AT               PIC X(14).
001700     05  SSH-CHANGED-AT-R  REDEFINES SSH-CHANGED-AT.
001800         10  SSH-CHANGED-AT-CCYYMMDD  PIC 9(8).
001900         10  SSH-CHANGED-AT-HHMMSS    PIC 9(6).
002000     05  SSH-CHANGED-BY               PIC S9(9).
002100     05  SSH-REASON                   PIC X(255).
002200     05  FILLER                       PIC X(04).
002300
002400*-----------------------------------------------------------------
002500*    STATUS-CHANGE-REQUEST-REC - LINE SEQUENTIAL TRANSITION
002600*    INPUT FOR SALSTAT.
002700*-----------------------------------------------------------------
002800 01  STATUS-CHANGE-REQUEST-RECORD.
002900     05  SCR-SALE-ID                  PIC S9(9).
003000     05  SCR-TO-STATUS                PIC X(10).
003100     05  SCR-CHANGED-BY               PIC S9(9).
003200     05  SCR-REASON                   PIC X(255).
003300     05  FILLER                       PIC X(05).
