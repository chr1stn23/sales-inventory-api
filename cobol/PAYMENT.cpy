000100*****************************************************************
000200*    PAYMENT   --  PAYMENT RECORD LAYOUT (CHILD OF SALEHDR)
000300*    LINE SEQUENTIAL APPEND-ONLY LEDGER, KEYED BY PAY-SALE-ID
000400*    (FK) THEN PAY-ID.  PAYPOST SCANS THIS FILE TO SUM PRIOR
000500*    POSTED PAYMENTS BEFORE APPENDING A NEW ONE.
000600*-----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    DATE     INIT  REQ#     DESCRIPTION
000900*    -------- ----  -------  ----------------------------------
001000*    11/02/94 RAP   SI-0310  ORIGINAL LAYOUT
001100*    06/09/99 LMS   SI-Y2K1  PAY-PAID-AT WIDENED TO CCYYMMDDHHMMSS
001200*                            (WAS YYMMDD)
001300*****************************************************************
001400 01  PAYMENT-RECORD.
001500     05  PAY-ID                       PIC S9(9).
001600     05  PAY-SALE-ID                  PIC S9(9).
001700     05  PAY-AMOUNT                   PIC S9(8)V9(2).
001800     05  PAY-METHOD                   PIC X(10).
001900         88  PAY-METH-CASH                VALUE 'CASH'.
002000         88  PAY-METH-CARD                VALUE 'CARD'.
002100         88  PAY-METH-TRANSFER             VALUE 'TRANSFER'.
002200     05  PAY-STATUS                   PIC X(10).
002300         88  PAY-STAT-POSTED               VALUE 'POSTED'.
002400     05  PAY-CHANGE                   PIC S9(8)V9(2).
002500     05  PAY-PAID-AT                  PIC X(14).
002600     05  PAY-PAID-AT-R  REDEFINES PAY-PAID-AT.
002700         10  PAY-PAID-AT-CCYYMMDD     PIC 9(8).
002800         10  PAY-PAID-AT-HHMMSS       PIC 9(6).
002900     05  PAY-REFERENCE                PIC X(100).
003000     05  PAY-CREATED-BY               PIC S9(9).
003100     05  FILLER                       PIC X(09).
003200
003300*-----------------------------------------------------------------
003400*    PAYMENT-REQUEST-REC - LINE SEQUENTIAL PAYMENT-POST INPUT.
003500*-----------------------------------------------------------------
003600 01  PAYMENT-REQUEST-RECORD.
003700     05  PREQ-SALE-ID                 PIC S9(9).
003800     05  PREQ-AMOUNT                  PIC S9(8)V9(2).
003900     05  PREQ-METHOD                  PIC X(10).
004000     05  PREQ-REFERENCE               PIC X(100).
004100     05  PREQ-CREATED-BY              PIC S9(9).
004200     05  FILLER                       PIC X(10).
